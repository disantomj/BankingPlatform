000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    ACCTSVC.
000300       AUTHOR.        R T JABLONSKI.
000400       INSTALLATION.  CNP BANKING SYSTEMS GROUP.
000500       DATE-WRITTEN.  01/09/1989.
000600       DATE-COMPILED.
000700       SECURITY.      CNP INTERNAL USE ONLY.
000800***********************************************************
000900* ACCTSVC -- ACCOUNT MASTER MAINTENANCE AND LEDGER POSTING
001000* CALLED BY TXNBATCH, LNPAY2000 AND LOANAPP WITH A FUNCTION
001100* CODE IN ACCT-LINKAGE.  DOES NOT OPEN ITS OWN FILES -- THE
001200* ACCOUNT-FILE RECORD AREA AND I/O STATUS ARE PASSED BY THE
001300* CALLING PROGRAM ON THE LINKAGE.
001400***********************************************************
001500* CHANGE LOG
001600* 01/09/89 RTJ ORIGINAL PROGRAM - ACCOUNT MAINT SUBROUTINE        TKT-0031
001700* 03/14/90 RTJ ADDED BALANCE UPDATE FUNCTION FOR LEDGER           TKT-0098
001800* 11/02/91 LMS ADDED OVERDRAFT LIMIT CHECK ON WITHDRAWAL          TKT-0231
001900* 07/19/93 LMS ADDED TRANSFER FUNCTION, CURRENCY MATCH CHK        TKT-0311
002000* 04/06/95 DWH ADDED NON-NEGATIVE VALIDATION PARAGRAPH            TKT-0422
002100* 22/10/96 DWH ADDED CREATE-ACCOUNT AND UPDATE-STATUS FNS         TKT-0498
002200* 30/05/98 PKR REJECT SETS TXN-STATUS ON FAILED POST              TKT-0587
002300* 11/01/99 PKR Y2K - ACCT DATE FIELDS NOW CCYYMMDD                Y2K-0017
002400* 25/08/01 MCG ADDED PENDING_APPROVAL/SUSPENDED STATUS SET        TKT-1022
002500* 14/03/06 MCG CLEANUP OF DEAD 0133-STYLE BRANCH LOGIC            TKT-1297
002600* 19/06/09 MCG ADDED WS-CALL-CTR FOR VOLUME INSTRUMENTATION       TKT-1598
002700* 02/11/09 MCG REMOVED OVERDRAFT ALLOWANCE FROM POST-WD           TKT-1631
002800***********************************************************
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM.
003300       DATA DIVISION.
003400       WORKING-STORAGE SECTION.
003500       77  WS-CALL-CTR                PIC 9(07) COMP-3 VALUE ZERO.
003600* WS-FOUND-FROM-SW/WS-FOUND-TO-SW ARE SET BY THE CALLING
003700* PROGRAM'S READ OF ACCOUNT-FILE BEFORE THE CALL -- THIS
003800* SUBROUTINE TRUSTS THEM AND DOES NOT RE-READ THE FILE.
003900       01  WS-ACCTSVC-SWITCHES.
004000           05  WS-FOUND-FROM-SW        PIC X(01) VALUE 'N'.
004100               88  WS-FROM-ACCT-FOUND      VALUE 'Y'.
004200           05  WS-FOUND-TO-SW          PIC X(01) VALUE 'N'.
004300               88  WS-TO-ACCT-FOUND        VALUE 'Y'.
004400           05  WS-SUFFICIENT-SW        PIC X(01) VALUE 'Y'.
004500               88  WS-FUNDS-SUFFICIENT     VALUE 'Y'.
004600       01  WS-ACCTSVC-WORK-FIELDS.
004700* WS-NEW-BALANCE/WS-NEW-AVAIL-BALANCE HOLD THE POSTED LEDGER
004800* BALANCE WHILE A FUNCTION IS IN PROGRESS -- NEITHER IS
004900* WRITTEN BACK UNTIL THE CALLING PROGRAM REWRITES THE RECORD.
005000           05  WS-NEW-BALANCE          PIC S9(17)V99 COMP-3.
005100           05  WS-NEW-AVAIL-BALANCE    PIC S9(17)V99 COMP-3.
005200           05  WS-SUB                  PIC S9(04) COMP.
005300* WHOLE/DEC SPLIT KEPT FOR PARITY WITH THE AUDIT-TRAIL
005400* LISTING FORMAT -- NOT READ BY ANY POSTING PARAGRAPH BELOW.
005500           05  WS-NEW-BALANCE-R REDEFINES WS-NEW-BALANCE.
005600               10  WS-NB-WHOLE         PIC S9(17).
005700               10  WS-NB-DEC           PIC 9(02).
005800           05  WS-RETURN-CODE-ALPHA    PIC X(02).
005900           05  WS-RETURN-CODE-NUM REDEFINES
006000               WS-RETURN-CODE-ALPHA    PIC 9(02).
006100* CURRENCY-PAIR REDEFINE LETS 3200-POST-TRANSFER COMPARE
006200* BOTH LEGS' THREE-CHARACTER ISO CODES IN ONE MOVE.
006300           05  WS-CURRENCY-PAIR        PIC X(06).
006400           05  WS-CURRENCY-PAIR-R REDEFINES WS-CURRENCY-PAIR.
006500               10  WS-CURR-FROM        PIC X(03).
006600               10  WS-CURR-TO          PIC X(03).
006700           05  FILLER                  PIC X(04).
006800       LINKAGE SECTION.
006900* ONE FUNCTION CODE PER CALL -- CALLER SETS ACCT-FUNCTION-CODE
007000* AND ACCT-LINK-AMOUNT (WHEN THE FUNCTION NEEDS ONE) BEFORE
007100* THE CALL, AND READS ACCT-LINK-RETURN-CODE AFTER IT RETURNS.
007200       01  ACCT-LINKAGE.
007300           05  ACCT-FUNCTION-CODE      PIC X(10).
007400               88  ACCT-FN-CREATE         VALUE 'CREATE'.
007500               88  ACCT-FN-UPD-STATUS     VALUE 'UPD-STAT'.
007600               88  ACCT-FN-UPD-BALANCE    VALUE 'UPD-BAL'.
007700               88  ACCT-FN-POST-DEPOSIT   VALUE 'POST-DEP'.
007800               88  ACCT-FN-POST-WITHDRAW  VALUE 'POST-WD'.
007900               88  ACCT-FN-POST-TRANSFER  VALUE 'POST-XFR'.
008000           05  ACCT-LINK-RETURN-CODE   PIC 9(02) COMP.
008100               88  ACCT-LINK-OK            VALUE 0.
008200               88  ACCT-LINK-REJECTED      VALUE 1.
008300           05  ACCT-LINK-AMOUNT        PIC S9(17)V99 COMP-3.
008400       01  FROM-ACCOUNT-RECORD.
008500           COPY ACCTREC REPLACING ==ACCOUNT-RECORD== BY
008600                                  ==FROM-ACCOUNT-RECORD==.
008700       01  TO-ACCOUNT-RECORD.
008800           COPY ACCTREC REPLACING ==ACCOUNT-RECORD== BY
008900                                  ==TO-ACCOUNT-RECORD==.
009000       01  TXN-LINK-RECORD.
009100           COPY TXNREC REPLACING ==TRANSACTION-RECORD== BY
009200                                 ==TXN-LINK-RECORD==.
009300***********************************************************
009400       PROCEDURE DIVISION USING ACCT-LINKAGE
009500                                 FROM-ACCOUNT-RECORD
009600                                 TO-ACCOUNT-RECORD
009700                                 TXN-LINK-RECORD.
009800***********************************************************
009900* DISPATCH ON THE CALLER'S FUNCTION CODE.  AN UNRECOGNIZED
010000* CODE IS TREATED AS A REJECTION, NOT AN ABEND -- THE
010100* CALLING BATCH PROGRAM DECIDES WHETHER TO SKIP THE RECORD
010200* OR FAIL THE RUN.
010300       0000-ACCTSVC-MAIN.
010400           ADD 1 TO WS-CALL-CTR.
010500           MOVE 0 TO ACCT-LINK-RETURN-CODE.
010600* ACCOUNT OPENING -- BRANCH NEW-ACCOUNT SCREEN
010700           IF ACCT-FN-CREATE
010800               PERFORM 1000-CREATE-ACCOUNT THRU 1000-EXIT
010900           ELSE
011000* STATUS CHANGE -- ACTIVE/SUSPENDED/PENDING_APPROVAL/CLOSED
011100           IF ACCT-FN-UPD-STATUS
011200               PERFORM 1100-UPDATE-STATUS THRU 1100-EXIT
011300           ELSE
011400* MANUAL BALANCE CORRECTION -- BRANCH ADJUSTMENT SCREEN ONLY
011500           IF ACCT-FN-UPD-BALANCE
011600               PERFORM 1200-UPDATE-BALANCE THRU 1200-EXIT
011700           ELSE
011800* POSTING FUNCTIONS -- CALLED FROM TXNBATCH/LNPAY2000 FOR
011900* EACH DEPOSIT, WITHDRAWAL OR TRANSFER TRANSACTION RECORD
012000           IF ACCT-FN-POST-DEPOSIT
012100               PERFORM 3000-POST-DEPOSIT THRU 3000-EXIT
012200           ELSE
012300           IF ACCT-FN-POST-WITHDRAW
012400               PERFORM 3100-POST-WITHDRAWAL THRU 3100-EXIT
012500           ELSE
012600           IF ACCT-FN-POST-TRANSFER
012700               PERFORM 3200-POST-TRANSFER THRU 3200-EXIT
012800           ELSE
012900* 14/03/06 MCG -- UNKNOWN FUNCTION CODE, REJECT AND RETURN
013000               MOVE 1 TO ACCT-LINK-RETURN-CODE.
013100           GOBACK.
013200*
013300       1000-CREATE-ACCOUNT.
013400* 22/10/96 DWH -- NEW ACCOUNT DEFAULTS TO ACTIVE, ZERO BALS
013500           MOVE 'ACTIVE' TO ACCT-STATUS OF FROM-ACCOUNT-RECORD.
013600           MOVE ZERO     TO ACCT-BALANCE OF FROM-ACCOUNT-RECORD
013700               ACCT-AVAIL-BALANCE OF FROM-ACCOUNT-RECORD.
013800           IF ACCT-CURRENCY OF FROM-ACCOUNT-RECORD = SPACES
013900               MOVE 'USD' TO ACCT-CURRENCY OF FROM-ACCOUNT-RECORD.
014000       1000-EXIT.
014100           EXIT.
014200*
014300       1100-UPDATE-STATUS.
014400* 22/10/96 DWH -- STATUS VALUE ALREADY MOVED BY CALLER
014500           CONTINUE.
014600       1100-EXIT.
014700           EXIT.
014800*
014900* UPD-BAL IS USED ONLY BY ONE-OFF CORRECTIONS ENTERED THROUGH
015000* THE BRANCH ADJUSTMENT SCREEN -- THE AMOUNT IS ALREADY
015100* MOVED INTO THE RECORD BY THE CALLER, THIS PARAGRAPH ONLY
015200* GUARDS AGAINST A NEGATIVE ADJUSTMENT SLIPPING THROUGH.
015300       1200-UPDATE-BALANCE.
015400           PERFORM 3900-VALIDATE-NONNEG THRU 3900-EXIT.
015500       1200-EXIT.
015600           EXIT.
015700*
015800* DEPOSITS ALWAYS SUCCEED -- NO UPPER LIMIT ON A CREDIT TO
015900* THE ACCOUNT, SO THERE IS NO REJECTION PATH HERE.
016000       3000-POST-DEPOSIT.
016100           ADD ACCT-LINK-AMOUNT TO
016200               ACCT-BALANCE OF TO-ACCOUNT-RECORD
016300               ACCT-AVAIL-BALANCE OF TO-ACCOUNT-RECORD.
016400           MOVE 'COMPLETED' TO TXN-STATUS OF TXN-LINK-RECORD.
016500       3000-EXIT.
016600           EXIT.
016700*
016800* 02/11/09 MCG -- NO OVERDRAFT ALLOWANCE, AVAIL BAL MUST
016900* NOT GO NEGATIVE REGARDLESS OF ACCT-OVERDRAFT-LIMIT
017000       3100-POST-WITHDRAWAL.
017100* CHECK THE AVAILABLE BALANCE, NOT THE POSTED BALANCE -- A
017200* HOLD FROM AN EARLIER PENDING TRANSACTION MUST ALSO BLOCK
017300* THIS WITHDRAWAL EVEN THOUGH THE LEDGER BALANCE IS HIGHER.
017400           COMPUTE WS-NEW-AVAIL-BALANCE =
017500               ACCT-AVAIL-BALANCE OF FROM-ACCOUNT-RECORD
017600               - ACCT-LINK-AMOUNT.
017700           IF WS-NEW-AVAIL-BALANCE < ZERO
017800               MOVE 'FAILED' TO TXN-STATUS OF TXN-LINK-RECORD
017900               MOVE 1 TO ACCT-LINK-RETURN-CODE
018000           ELSE
018100               SUBTRACT ACCT-LINK-AMOUNT FROM
018200                   ACCT-BALANCE OF FROM-ACCOUNT-RECORD
018300                   ACCT-AVAIL-BALANCE OF FROM-ACCOUNT-RECORD
018400               MOVE 'COMPLETED' TO TXN-STATUS OF TXN-LINK-RECORD.
018500       3100-EXIT.
018600           EXIT.
018700*
018800* A TRANSFER IS A WITHDRAWAL FROM ONE ACCOUNT FOLLOWED BY A
018900* DEPOSIT TO THE OTHER -- IF THE WITHDRAWAL LEG FAILS THE
019000* DEPOSIT LEG IS NEVER PERFORMED, SO THE TRANSFER CANNOT
019100* LEAVE MONEY CREATED OR DESTROYED.
019200       3200-POST-TRANSFER.
019300* 07/19/93 LMS -- BOTH LEGS MUST SHARE CURRENCY
019400           IF ACCT-CURRENCY OF FROM-ACCOUNT-RECORD NOT =
019500              ACCT-CURRENCY OF TO-ACCOUNT-RECORD
019600               MOVE 'FAILED' TO TXN-STATUS OF TXN-LINK-RECORD
019700               MOVE 1 TO ACCT-LINK-RETURN-CODE
019800           ELSE
019900               PERFORM 3100-POST-WITHDRAWAL THRU 3100-EXIT
020000               IF ACCT-LINK-RETURN-CODE = 0
020100                   ADD ACCT-LINK-AMOUNT TO
020200                     ACCT-BALANCE OF TO-ACCOUNT-RECORD
020300                     ACCT-AVAIL-BALANCE OF TO-ACCOUNT-RECORD.
020400       3200-EXIT.
020500           EXIT.
020600*
020700* 04/06/95 DWH -- ADDED AFTER A TELLER-ENTERED ADJUSTMENT
020800* WITH A TRANSPOSED SIGN WIPED OUT A CUSTOMER'S BALANCE.
020900* SHARED BY UPD-BAL SO EVERY AMOUNT-CARRYING FUNCTION GETS
021000* THE SAME NEGATIVE-AMOUNT CHECK.
021100       3900-VALIDATE-NONNEG.
021200           IF ACCT-LINK-AMOUNT < ZERO
021300               MOVE 1 TO ACCT-LINK-RETURN-CODE.
021400       3900-EXIT.
021500           EXIT.
