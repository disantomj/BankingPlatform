000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    BILSCH2000.
000300       AUTHOR.        L M SANDOVAL.
000400       INSTALLATION.  CNP BANKING SYSTEMS GROUP.
000500       DATE-WRITTEN.  03/05/1991.
000600       DATE-COMPILED.
000700       SECURITY.      CNP INTERNAL USE ONLY.
000800***********************************************************
000900* BILSCH2000 -- DAILY SCHEDULED BILLING BATCH
001000* THREE INDEPENDENT SWEEPS, EACH TOLERANT OF PER-RECORD
001100* ERRORS -- A BAD RECORD IS LOGGED AND THE SWEEP CONTINUES:
001200*   1. GENERATE-RECURRING - NEXT-PERIOD BILLS FOR PAID
001300*      SUBSCRIPTIONS/FEES COMING DUE WITHIN 3 DAYS.
001400*   2. LOAN-NOTICES       - PAYMENT-DUE NOTICES 3 DAYS OUT.
001500*   3. MARK-OVERDUE       - PAST-DUE PENDING/SENT BILLS.
001600* WRITES THE BILLING RUN REPORT WITH CONTROL TOTALS.
001700***********************************************************
001800* CHANGE LOG
001900* 03/05/91 LMS ORIGINAL PROGRAM - RECURRING BILL SWEEP            TKT-0238
002000* 22/01/93 LMS ADDED LOAN PAYMENT-DUE NOTICE SWEEP                TKT-0295
002100* 14/07/95 DWH ADDED OVERDUE MARKING SWEEP                        TKT-0420
002200* 21/02/97 DWH ADDED RUN REPORT WITH CONTROL BREAK TOTALS         TKT-0541
002300* 11/01/99 PKR Y2K - ALL DATE FIELDS NOW CCYYMMDD                 Y2K-0021
002400* 19/11/03 MCG GENERATED BILLS NOW USE 9-BLOCK KEY RANGE          TKT-1180
002500* 30/03/09 MCG CLEANUP OF DEAD 0412-STYLE BRANCH LOGIC            TKT-1361
002600* 19/06/09 MCG SETS RETURN-CODE 4 WHEN OVERDUE BILLS EXIST        TKT-1598
002700* 10/08/26 MCG FIXED WS-PLUS3-CCYYMMDD -- WAS ADDING 3 TO         TKT-1743
002800* 10/08/26 MCG THE RAW INTEGER, NOW CARRIES MONTH/YEAR            TKT-1743
002900* 10/08/26 MCG WS-TODAY-CCYYMMDD NOW FROM SYSTEM CLOCK, WAS       TKT-1745
003000* 10/08/26 MCG A FROZEN COMPILE-TIME LITERAL                      TKT-1745
003100* 10/08/26 MCG FIXED 3100-ESTIMATE-PAYMENT -- RATE DIVIDED        TKT-1763
003200* 10/08/26 MCG BY 1200 NOT 12, WIDENED WS-MONTHLY-RATE            TKT-1763
003300***********************************************************
003400       ENVIRONMENT DIVISION.
003500       CONFIGURATION SECTION.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800       INPUT-OUTPUT SECTION.
003900       FILE-CONTROL.
004000           SELECT BILLING-FILE ASSIGN TO BILLFILE
004100               ORGANIZATION IS RELATIVE
004200               ACCESS MODE IS DYNAMIC
004300               RELATIVE KEY IS WS-BILL-RELKEY.
004400           SELECT LOAN-FILE ASSIGN TO LOANFILE
004500               ORGANIZATION IS SEQUENTIAL.
004600           SELECT BILLING-RUN-REPORT ASSIGN TO BILLRPT
004700               ORGANIZATION IS LINE SEQUENTIAL.
004800       DATA DIVISION.
004900       FILE SECTION.
005000       FD  BILLING-FILE
005100           RECORD CONTAINS 447 CHARACTERS
005200           LABEL RECORDS ARE STANDARD
005300           DATA RECORD IS BILLING-RECORD.
005400       COPY BILLREC.
005500       FD  LOAN-FILE
005600           RECORD CONTAINS 281 CHARACTERS
005700           LABEL RECORDS ARE STANDARD
005800           DATA RECORD IS LOAN-RECORD.
005900       COPY LOANREC.
006000       FD  BILLING-RUN-REPORT
006100           RECORD CONTAINS 69 CHARACTERS
006200           DATA RECORD IS BR-REPORT-LINE.
006300       01  BR-REPORT-LINE                  PIC X(69).
006400       WORKING-STORAGE SECTION.
006500* SET TO 4 AT 9000-FINAL-TOTALS IF ANY BILL WENT OVERDUE THIS
006600* RUN (TKT-1598).
006700       77  WS-RETURN-CODE              PIC 9(02) COMP VALUE ZERO.
006800       01  WS-BILSCH-SWITCHES.
006900           05  WS-EOF-SW                   PIC X(01) VALUE 'N'.
007000               88  WS-END-OF-FILE              VALUE 'Y'.
007100           05  WS-LOAN-EOF-SW              PIC X(01) VALUE 'N'.
007200               88  WS-LOAN-END-OF-FILE         VALUE 'Y'.
007300           05  WS-DUP-BILL-SW              PIC X(01) VALUE 'N'.
007400               88  WS-DUP-BILL-FOUND           VALUE 'Y'.
007500* WS-BILL-RELKEY DOUBLES AS THE DYNAMIC-ACCESS CURSOR FOR BOTH
007600* PASS 1 AND PASS 3 -- EACH RESETS IT TO 1 BEFORE ITS OWN START.
007700       01  WS-BILSCH-COUNTERS.
007800           05  WS-BILL-RELKEY              PIC 9(09).
007900           05  WS-GENERATED-CTR            PIC 9(07) COMP-3
008000                                           VALUE 0.
008100           05  WS-NOTICE-CTR               PIC 9(07) COMP-3
008200                                           VALUE 0.
008300           05  WS-OVERDUE-CTR              PIC 9(07) COMP-3
008400                                           VALUE 0.
008500           05  WS-NEW-BILL-RELKEY          PIC 9(09) COMP.
008600           05  WS-OLD-BILL-RELKEY          PIC 9(09).
008700           05  WS-SUB                      PIC S9(04) COMP.
008800       01  WS-SYSTEM-DATE.
008900           05  WS-SD-YY                    PIC 9(02).
009000           05  WS-SD-MM                    PIC 9(02).
009100           05  WS-SD-DD                    PIC 9(02).
009200       01  WS-TODAY-CCYYMMDD               PIC 9(08)
009300                                           VALUE ZERO.
009400       01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
009500           05  WS-TODAY-CC                 PIC 9(02).
009600           05  WS-TODAY-YY                 PIC 9(02).
009700           05  WS-TODAY-MM                 PIC 9(02).
009800           05  WS-TODAY-DD                 PIC 9(02).
009900* DAYS-PER-MONTH LOOKUP, SAME TABLE SHAPE AS LNPAY2000'S --
010000* SUBSCRIPTED BY MONTH NUMBER AT 0170-DAYS-IN-MONTH.
010100       01  WS-MONTH-DAYS-TABLE.
010200           05  FILLER                      PIC 9(02) VALUE 31.
010300           05  FILLER                      PIC 9(02) VALUE 28.
010400           05  FILLER                      PIC 9(02) VALUE 31.
010500           05  FILLER                      PIC 9(02) VALUE 30.
010600           05  FILLER                      PIC 9(02) VALUE 31.
010700           05  FILLER                      PIC 9(02) VALUE 30.
010800           05  FILLER                      PIC 9(02) VALUE 31.
010900           05  FILLER                      PIC 9(02) VALUE 31.
011000           05  FILLER                      PIC 9(02) VALUE 30.
011100           05  FILLER                      PIC 9(02) VALUE 31.
011200           05  FILLER                      PIC 9(02) VALUE 30.
011300           05  FILLER                      PIC 9(02) VALUE 31.
011400       01  WS-MONTH-DAYS-R REDEFINES WS-MONTH-DAYS-TABLE.
011500           05  WS-MONTH-DAYS           PIC 9(02) OCCURS 12 TIMES.
011600       01  WS-LEAP-FIELDS.
011700           05  WS-DAYS-IN-MONTH            PIC 9(02).
011800           05  WS-LEAP-SW                  PIC X(01) VALUE 'N'.
011900               88  WS-IS-LEAP-YEAR             VALUE 'Y'.
012000           05  WS-LEAP-QUOT                PIC 9(04) COMP.
012100           05  WS-LEAP-REM                 PIC 9(04) COMP.
012200* COMPUTED ONCE AT 0150-COMPUTE-PLUS3 -- THE 3-DAYS-OUT LOOK-
012300* AHEAD WINDOW SHARED BY PASS 1 AND PASS 2.
012400       01  WS-PLUS3-CCYYMMDD               PIC 9(08).
012500       01  WS-PLUS3-CCYYMMDD-R REDEFINES WS-PLUS3-CCYYMMDD.
012600           05  WS-P3-CC                    PIC 9(02).
012700           05  WS-P3-YY                    PIC 9(02).
012800           05  WS-P3-MM                    PIC 9(02).
012900           05  WS-P3-DD                    PIC 9(02).
013000       01  WS-NEXT-DATE                    PIC 9(08).
013100       01  WS-NEXT-DATE-R REDEFINES WS-NEXT-DATE.
013200           05  WS-ND-CC                    PIC 9(02).
013300           05  WS-ND-YY                    PIC 9(02).
013400           05  WS-ND-MM                    PIC 9(02).
013500           05  WS-ND-DD                    PIC 9(02).
013600       01  WS-DATE-WORK.
013700           05  WS-DW-CCYY                  PIC 9(04) COMP.
013800           05  WS-DW-MM                    PIC 9(02) COMP.
013900           05  WS-DW-DD                    PIC 9(02) COMP.
014000       01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
014100           05  WS-DW-CCYYMM                PIC 9(06).
014200           05  FILLER                      PIC X(02).
014300       01  NEXT-BILLING-RECORD.
014400           COPY BILLREC REPLACING ==BILLING-RECORD== BY
014500                                  ==NEXT-BILLING-RECORD==.
014600       01  WS-NOTICE-AMOUNT                PIC S9(17)V99 COMP-3.
014700       01  WS-MONTHLY-RATE                 PIC S9V9(10) COMP-3.
014800       01  WS-COMPOUND-FACTOR              PIC S9(05)V9(10)
014900                                           COMP-3.
015000       01  WS-TERM-SUB                     PIC S9(04) COMP.
015100       01  WS-HEADING-LINE.
015200           05  FILLER PIC X(20) VALUE 'ACTION'.
015300           05  FILLER PIC X(14) VALUE 'REFERENCE'.
015400           05  FILLER PIC X(15) VALUE 'AMOUNT'.
015500           05  FILLER PIC X(10) VALUE 'EVENT DATE'.
015600       01  WS-DETAIL-LINE.
015700           05  WS-DL-ACTION                PIC X(20).
015800           05  WS-DL-REFERENCE             PIC X(14).
015900           05  WS-DL-AMOUNT                PIC Z(12)9.99.
016000           05  WS-DL-EVENT-DATE            PIC 9(08).
016100       01  WS-TOTALS-LINE.
016200           05  FILLER PIC X(14) VALUE 'RUN TOTALS -- '.
016300           05  FILLER PIC X(11) VALUE 'GENERATED ='.
016400           05  WS-TL-GENERATED             PIC ZZZZZZ9.
016500           05  FILLER PIC X(10) VALUE ' NOTICES ='.
016600           05  WS-TL-NOTICES               PIC ZZZZZZ9.
016700           05  FILLER PIC X(10) VALUE ' OVERDUE ='.
016800           05  WS-TL-OVERDUE               PIC ZZZZZZ9.
016900***********************************************************
017000       PROCEDURE DIVISION.
017100***********************************************************
017200* PROGRAM NARRATIVE -- SEE BANNER ABOVE FOR THE THREE SWEEPS.
017300* EACH SWEEP OPENS/USES BILLING-FILE OR LOAN-FILE ON ITS OWN
017400* AND IS INDEPENDENT OF THE OTHERS -- A FAILURE IN ONE SWEEP
017500* (LOGGED, NEVER ABENDS) DOES NOT BLOCK THE NEXT.  WS-PLUS3-
017600* CCYYMMDD, COMPUTED ONCE AT OPEN, IS THE "3 DAYS OUT" LOOK-
017700* AHEAD WINDOW BOTH PASS 1 AND PASS 2 COMPARE AGAINST.
017800       0000-BILSCH2000-MAIN.
017900           PERFORM 0050-GET-CURRENT-DATE THRU 0050-EXIT.
018000           PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
018100           PERFORM 2000-GENERATE-RECURRING THRU 2000-EXIT.
018200           PERFORM 3000-LOAN-NOTICES THRU 3000-EXIT.
018300           PERFORM 4000-MARK-OVERDUE THRU 4000-EXIT.
018400           PERFORM 9000-FINAL-TOTALS THRU 9000-EXIT.
018500           STOP RUN.
018600*
018700* 10/08/26 MCG -- DERIVES TODAY'S DATE FROM THE SYSTEM CLOCK,
018800* WAS A FROZEN COMPILE-TIME LITERAL.  CENTURY WINDOW MATCHES
018900* THE Y2K-0021 REMEDIATION ALREADY DONE ELSEWHERE IN THIS
019000* PROGRAM.                                                        TKT-1745
019100       0050-GET-CURRENT-DATE.
019200           ACCEPT WS-SYSTEM-DATE FROM DATE.
019300           IF WS-SD-YY < 50
019400               MOVE 20 TO WS-TODAY-CC
019500           ELSE
019600               MOVE 19 TO WS-TODAY-CC.
019700           MOVE WS-SD-YY TO WS-TODAY-YY.
019800           MOVE WS-SD-MM TO WS-TODAY-MM.
019900           MOVE WS-SD-DD TO WS-TODAY-DD.
020000       0050-EXIT.
020100           EXIT.
020200*
020300* BILLING-FILE IS OPENED I-O FOR THE WHOLE RUN -- BOTH PASS 1
020400* (WRITES NEW BILLS, REWRITES THE PARENT) AND PASS 3
020500* (REWRITES TO MARK OVERDUE) NEED UPDATE ACCESS.
020600       0100-OPEN-FILES.
020700           OPEN I-O BILLING-FILE.
020800           OPEN OUTPUT BILLING-RUN-REPORT.
020900           MOVE WS-HEADING-LINE TO BR-REPORT-LINE.
021000           WRITE BR-REPORT-LINE.
021100           PERFORM 0150-COMPUTE-PLUS3 THRU 0150-EXIT.
021200       0100-EXIT.
021300           EXIT.
021400*
021500* 10/08/26 MCG -- WAS ADDING 3 TO CCYYMMDD AS IF IT WERE A
021600* PLAIN INTEGER, SO A DUE DATE IN THE FIRST 3 DAYS OF A MONTH
021700* PRODUCED AN INVALID DATE (E.G. 20260129 + 3 = 20260132) AND
021800* MISSED THAT DAY'S RECURRING-BILL/NOTICE TRIGGER.  NOW
021900* DECOMPOSES AND CARRIES LIKE 2030-ADVANCE-DATE DOES.
022000*                                                                 TKT-1743
022100       0150-COMPUTE-PLUS3.
022200           MOVE WS-TODAY-CC TO WS-DW-CCYY(1:2).
022300           MOVE WS-TODAY-YY TO WS-DW-CCYY(3:2).
022400           MOVE WS-TODAY-MM TO WS-DW-MM.
022500           MOVE WS-TODAY-DD TO WS-DW-DD.
022600           ADD 3 TO WS-DW-DD.
022700           PERFORM 0170-DAYS-IN-MONTH THRU 0170-EXIT.
022800           IF WS-DW-DD > WS-DAYS-IN-MONTH
022900               SUBTRACT WS-DAYS-IN-MONTH FROM WS-DW-DD
023000               ADD 1 TO WS-DW-MM.
023100           IF WS-DW-MM > 12
023200               SUBTRACT 12 FROM WS-DW-MM
023300               ADD 1 TO WS-DW-CCYY.
023400           MOVE WS-DW-CCYYMM TO WS-PLUS3-CCYYMMDD(1:6).
023500           MOVE WS-DW-DD TO WS-PLUS3-CCYYMMDD(7:2).
023600       0150-EXIT.
023700           EXIT.
023800*
023900* SAME TABLE-LOOKUP-PLUS-LEAP-CHECK IDIOM USED THROUGHOUT THE
024000* LOAN/BILLING PROGRAMS FOR CALENDAR MATH.
024100       0170-DAYS-IN-MONTH.
024200           MOVE WS-DW-MM TO WS-SUB.
024300           MOVE WS-MONTH-DAYS(WS-SUB) TO WS-DAYS-IN-MONTH.
024400           IF WS-DW-MM = 2
024500               PERFORM 0180-CHECK-LEAP-YEAR THRU 0180-EXIT
024600               IF WS-IS-LEAP-YEAR
024700                   ADD 1 TO WS-DAYS-IN-MONTH.
024800       0170-EXIT.
024900           EXIT.
025000*
025100* STANDARD GREGORIAN LEAP-YEAR RULE (4/100/400).
025200       0180-CHECK-LEAP-YEAR.
025300           MOVE 'N' TO WS-LEAP-SW.
025400           DIVIDE WS-DW-CCYY BY 4 GIVING WS-LEAP-QUOT
025500               REMAINDER WS-LEAP-REM.
025600           IF WS-LEAP-REM = 0
025700               MOVE 'Y' TO WS-LEAP-SW
025800               DIVIDE WS-DW-CCYY BY 100 GIVING WS-LEAP-QUOT
025900                   REMAINDER WS-LEAP-REM
026000               IF WS-LEAP-REM = 0
026100                   MOVE 'N' TO WS-LEAP-SW
026200                   DIVIDE WS-DW-CCYY BY 400 GIVING WS-LEAP-QUOT
026300                       REMAINDER WS-LEAP-REM
026400                   IF WS-LEAP-REM = 0
026500                       MOVE 'Y' TO WS-LEAP-SW.
026600       0180-EXIT.
026700           EXIT.
026800*
026900* PASS 1 -- RECURRING BILL GENERATION.
027000       2000-GENERATE-RECURRING.
027100           MOVE 1 TO WS-BILL-RELKEY.
027200           START BILLING-FILE KEY IS NOT LESS THAN WS-BILL-RELKEY
027300               INVALID KEY MOVE 'Y' TO WS-EOF-SW.
027400           PERFORM 2010-READ-NEXT-BILL THRU 2010-EXIT
027500               UNTIL WS-END-OF-FILE.
027600       2000-EXIT.
027700           EXIT.
027800*
027900* DYNAMIC-ACCESS NEXT-RECORD READ -- STARTED ABOVE AT RELKEY 1
028000* SO THIS WALKS THE ENTIRE BILLING FILE FROM THE BEGINNING.
028100       2010-READ-NEXT-BILL.
028200           READ BILLING-FILE NEXT RECORD
028300               AT END MOVE 'Y' TO WS-EOF-SW
028400               NOT AT END PERFORM 2020-CHECK-RECURRING THRU
028500                   2020-EXIT.
028600       2010-EXIT.
028700           EXIT.
028800*
028900* FIVE GATES, ALL MUST PASS BEFORE THE NEXT BILL IS GENERATED:
029000* PAID, RECURRING (HAS A FREQUENCY), A RECURRING-ELIGIBLE
029100* BILL TYPE, NOT ALREADY ROLLED FORWARD (NEXT-BILLING-DATE
029200* STILL ZERO), AND ITS NEXT DUE DATE WITHIN THE 3-DAY WINDOW.
029300       2020-CHECK-RECURRING.
029400           IF NOT BILL-IS-PAID
029500               GO TO 2020-EXIT.
029600           IF BILL-FREQUENCY = SPACES
029700               GO TO 2020-EXIT.
029800           IF BILL-TYPE NOT = 'SUBSCRIPTION' AND
029900              BILL-TYPE NOT = 'SERVICE_FEE' AND
030000              BILL-TYPE NOT = 'MAINTENANCE_FEE'
030100               GO TO 2020-EXIT.
030200           IF BILL-NEXT-BILLING-DATE NOT = ZERO
030300               GO TO 2020-EXIT.
030400           MOVE BILL-DUE-DATE TO WS-NEXT-DATE.
030500           PERFORM 2030-ADVANCE-DATE THRU 2030-EXIT.
030600           IF WS-NEXT-DATE > WS-PLUS3-CCYYMMDD
030700               GO TO 2020-EXIT.
030800           IF BILL-SUB-END-DATE NOT = ZERO AND
030900              WS-NEXT-DATE > BILL-SUB-END-DATE
031000               GO TO 2020-EXIT.
031100           PERFORM 2040-CREATE-NEXT-BILL THRU 2040-EXIT.
031200       2020-EXIT.
031300           EXIT.
031400*
031500* ONE FREQUENCY-SIZED HOP FORWARD FROM THE BILL'S CURRENT DUE
031600* DATE -- SAME IDIOM AS BILSVC'S 2110-ADVANCE-DUE-DATE.
031700       2030-ADVANCE-DATE.
031800           MOVE WS-ND-CC TO WS-DW-CCYY(1:2).
031900           MOVE WS-ND-YY TO WS-DW-CCYY(3:2).
032000           MOVE WS-ND-MM TO WS-DW-MM.
032100           MOVE WS-ND-DD TO WS-DW-DD.
032200           IF BILL-FREQUENCY = 'WEEKLY'
032300               ADD 7 TO WS-DW-DD
032400           ELSE
032500           IF BILL-FREQUENCY = 'QUARTERLY'
032600               ADD 3 TO WS-DW-MM
032700           ELSE
032800           IF BILL-FREQUENCY = 'SEMI_ANNUALLY'
032900               ADD 6 TO WS-DW-MM
033000           ELSE
033100           IF BILL-FREQUENCY = 'ANNUALLY'
033200               ADD 1 TO WS-DW-CCYY
033300           ELSE
033400               ADD 1 TO WS-DW-MM.
033500           IF WS-DW-MM > 12
033600               SUBTRACT 12 FROM WS-DW-MM
033700               ADD 1 TO WS-DW-CCYY.
033800           MOVE WS-DW-CCYYMM TO WS-NEXT-DATE(1:6).
033900           MOVE WS-DW-DD TO WS-NEXT-DATE(7:2).
034000       2030-EXIT.
034100           EXIT.
034200*
034300* 19/11/03 MCG (TKT-1180) -- CLONED BILLS ARE KEYED IN A
034400* 900,000,000-AND-UP BLOCK, KEPT WELL CLEAR OF THE ORIGINATING
034500* BILL-ID RANGE SO GENERATED AND HAND-ENTERED BILLS NEVER
034600* COLLIDE.  THE PARENT BILL IS THEN REWRITTEN WITH ITS OWN
034700* NEXT-BILLING-DATE STAMPED SO THIS BILL IS NOT ROLLED FORWARD
034800* A SECOND TIME ON A LATER RUN.
034900       2040-CREATE-NEXT-BILL.
035000           MOVE BILL-RELATIVE-KEY-SHADOW TO WS-OLD-BILL-RELKEY.
035100           MOVE BILLING-RECORD TO NEXT-BILLING-RECORD.
035200           MOVE 'PENDING' TO BILL-STATUS OF NEXT-BILLING-RECORD.
035300           MOVE ZERO TO BILL-PAID-AMT OF NEXT-BILLING-RECORD.
035400           MOVE ZERO TO BILL-PAID-DATE OF NEXT-BILLING-RECORD.
035500           MOVE ZERO TO BILL-NEXT-BILLING-DATE OF
035600               NEXT-BILLING-RECORD.
035700           MOVE WS-NEXT-DATE TO BILL-DUE-DATE OF
035800               NEXT-BILLING-RECORD.
035900           MOVE WS-TODAY-CCYYMMDD TO BILL-ISSUE-DATE OF
036000               NEXT-BILLING-RECORD.
036100           COMPUTE WS-NEW-BILL-RELKEY =
036200               BILL-ID OF NEXT-BILLING-RECORD + 900000000.
036300           MOVE WS-NEW-BILL-RELKEY TO BILL-ID OF
036400               NEXT-BILLING-RECORD.
036500           MOVE WS-NEW-BILL-RELKEY TO
036600               BILL-RELATIVE-KEY-SHADOW OF NEXT-BILLING-RECORD.
036700           MOVE NEXT-BILLING-RECORD TO BILLING-RECORD.
036800           MOVE WS-NEW-BILL-RELKEY TO WS-BILL-RELKEY.
036900           WRITE BILLING-RECORD
037000               INVALID KEY
037100                   DISPLAY 'BILSCH2000 - DUP BILL KEY SKIPPED'.
037200           MOVE WS-OLD-BILL-RELKEY TO WS-BILL-RELKEY.
037300           READ BILLING-FILE
037400               INVALID KEY CONTINUE.
037500           MOVE WS-NEXT-DATE TO BILL-NEXT-BILLING-DATE.
037600           REWRITE BILLING-RECORD.
037700           ADD 1 TO WS-GENERATED-CTR.
037800           MOVE 'BILL GENERATED' TO WS-DL-ACTION.
037900           MOVE BILL-REFERENCE OF NEXT-BILLING-RECORD TO
038000               WS-DL-REFERENCE.
038100           MOVE BILL-TOTAL-AMT OF NEXT-BILLING-RECORD TO
038200               WS-DL-AMOUNT.
038300           MOVE WS-NEXT-DATE TO WS-DL-EVENT-DATE.
038400           PERFORM 8000-WRITE-REPORT-LINE THRU 8000-EXIT.
038500       2040-EXIT.
038600           EXIT.
038700*
038800* PASS 2 -- LOAN PAYMENT-DUE NOTICES.
038900       3000-LOAN-NOTICES.
039000           OPEN INPUT LOAN-FILE.
039100           PERFORM 3010-READ-LOAN THRU 3010-EXIT.
039200           PERFORM 3020-CHECK-NOTICE THRU 3020-EXIT
039300               UNTIL WS-LOAN-END-OF-FILE.
039400           CLOSE LOAN-FILE.
039500       3000-EXIT.
039600           EXIT.
039700*
039800* PLAIN SEQUENTIAL PASS OF THE FULL LOAN FILE, NOT KEYED --
039900* EVERY LOAN ON FILE IS EVALUATED FOR A NOTICE EACH RUN.
040000       3010-READ-LOAN.
040100           READ LOAN-FILE
040200               AT END MOVE 'Y' TO WS-LOAN-EOF-SW.
040300       3010-EXIT.
040400           EXIT.
040500*
040600* NOTICES GO OUT ONLY ON THE DUE DATE ITSELF OR EXACTLY 3 DAYS
040700* BEFORE IT -- NOT EVERY DAY IN BETWEEN, SO A CUSTOMER IS NOT
040800* SPAMMED DAILY WHILE A PAYMENT IS COMING DUE.
040900       3020-CHECK-NOTICE.
041000           IF LN-STATUS NOT = 'ACTIVE' AND
041100              LN-STATUS NOT = 'APPROVED'
041200               GO TO 3020-NEXT-LOAN.
041300           PERFORM 3030-COMPUTE-NEXT-DUE THRU 3030-EXIT.
041400           IF WS-NEXT-DATE NOT = WS-TODAY-CCYYMMDD AND
041500              WS-NEXT-DATE NOT = WS-PLUS3-CCYYMMDD
041600               GO TO 3020-NEXT-LOAN.
041700* MOST LOANS CARRY A PRICED LN-MONTHLY-PAYMENT FROM LOANAPP --
041800* ONLY FALL BACK TO ESTIMATING ONE IF IT WAS NEVER SET.
041900           IF LN-MONTHLY-PAYMENT NOT = ZERO
042000               MOVE LN-MONTHLY-PAYMENT TO WS-NOTICE-AMOUNT
042100           ELSE
042200               PERFORM 3100-ESTIMATE-PAYMENT THRU 3100-EXIT.
042300           ADD 1 TO WS-NOTICE-CTR.
042400           MOVE 'NOTICE SENT' TO WS-DL-ACTION.
042500           MOVE LN-REFERENCE TO WS-DL-REFERENCE.
042600           MOVE WS-NOTICE-AMOUNT TO WS-DL-AMOUNT.
042700           MOVE WS-NEXT-DATE TO WS-DL-EVENT-DATE.
042800           PERFORM 8000-WRITE-REPORT-LINE THRU 8000-EXIT.
042900       3020-NEXT-LOAN.
043000           PERFORM 3010-READ-LOAN THRU 3010-EXIT.
043100       3020-EXIT.
043200           EXIT.
043300*
043400* MIRRORS LNPAY2000'S 2100-NEXT-PAYMENT-DATE LOGIC FOR A
043500* MONTHLY-PAYMENT LOAN -- THIS PROGRAM ONLY HANDLES THE
043600* MONTHLY CASE SINCE THAT IS ALL LOANAPP CURRENTLY ISSUES.
043700       3030-COMPUTE-NEXT-DUE.
043800           IF LN-LAST-PAYMENT-DATE NOT = ZERO
043900               MOVE LN-LAST-PAYMENT-DATE TO WS-NEXT-DATE
044000               PERFORM 3040-ADD-ONE-MONTH THRU 3040-EXIT
044100               GO TO 3030-EXIT.
044200           IF LN-FIRST-PAYMENT-DATE NOT = ZERO
044300               MOVE LN-FIRST-PAYMENT-DATE TO WS-NEXT-DATE
044400               GO TO 3030-EXIT.
044500           IF LN-DISBURSEMENT-DATE NOT = ZERO
044600               MOVE LN-DISBURSEMENT-DATE TO WS-NEXT-DATE
044700           ELSE
044800               MOVE LN-APPLICATION-DATE TO WS-NEXT-DATE.
044900           PERFORM 3040-ADD-ONE-MONTH THRU 3040-EXIT.
045000       3030-EXIT.
045100           EXIT.
045200*
045300       3040-ADD-ONE-MONTH.
045400* UNLIKE LOANAPP'S 8200-NORMALIZE-MONTHS, THIS ONLY EVER ADDS
045500* EXACTLY ONE MONTH SO A SINGLE BOUNDARY CHECK IS SUFFICIENT --
045600* IT NEVER NEEDS TO FOLD MULTIPLE WHOLE YEARS AT ONCE.
045700           MOVE WS-ND-CC TO WS-DW-CCYY(1:2).
045800           MOVE WS-ND-YY TO WS-DW-CCYY(3:2).
045900           MOVE WS-ND-MM TO WS-DW-MM.
046000           MOVE WS-ND-DD TO WS-DW-DD.
046100           ADD 1 TO WS-DW-MM.
046200           IF WS-DW-MM > 12
046300               SUBTRACT 12 FROM WS-DW-MM
046400               ADD 1 TO WS-DW-CCYY.
046500           MOVE WS-DW-CCYYMM TO WS-NEXT-DATE(1:6).
046600           MOVE WS-DW-DD TO WS-NEXT-DATE(7:2).
046700       3040-EXIT.
046800           EXIT.
046900*
047000* FALLBACK ESTIMATE WHEN A LOAN HAS NO PRICED MONTHLY PAYMENT
047100* YET -- ZERO-RATE IS A STRAIGHT PRINCIPAL/TERM SPLIT, OTHERWISE
047200* THE SAME AMORTIZATION FORMULA LOANAPP USES AT PRICING TIME.
047300       3100-ESTIMATE-PAYMENT.
047400           IF LN-TERM-MONTHS = ZERO
047500               MOVE ZERO TO WS-NOTICE-AMOUNT
047600               GO TO 3100-EXIT.
047700           IF LN-INTEREST-RATE = ZERO
047800               DIVIDE LN-PRINCIPAL-AMT BY LN-TERM-MONTHS GIVING
047900                   WS-NOTICE-AMOUNT ROUNDED
048000               GO TO 3100-EXIT.
048100* 10/08/26 MCG -- WAS DIVIDING BY 1200, A HUNDREDFOLD-LOW
048200* MONTHLY RATE.  LOANAPP'S OWN AMORTIZATION USES / 12 FOR
048300* THE SAME ANNUAL-TO-MONTHLY CONVERSION -- MATCH IT.              TKT-1763
048400           COMPUTE WS-MONTHLY-RATE ROUNDED =
048500               LN-INTEREST-RATE / 12.
048600           MOVE 1.0 TO WS-COMPOUND-FACTOR.
048700           MOVE LN-TERM-MONTHS TO WS-TERM-SUB.
048800           PERFORM 3110-COMPOUND THRU 3110-EXIT
048900               WS-TERM-SUB TIMES.
049000           COMPUTE WS-NOTICE-AMOUNT ROUNDED =
049100               LN-PRINCIPAL-AMT * WS-MONTHLY-RATE *
049200               WS-COMPOUND-FACTOR /
049300               (WS-COMPOUND-FACTOR - 1).
049400       3100-EXIT.
049500           EXIT.
049600*
049700* BUILDS (1+R)**N ONE MULTIPLICATION AT A TIME, CALLED
049800* LN-TERM-MONTHS TIMES FROM 3100 ABOVE.
049900       3110-COMPOUND.
050000           COMPUTE WS-COMPOUND-FACTOR ROUNDED =
050100               WS-COMPOUND-FACTOR * (1 + WS-MONTHLY-RATE).
050200       3110-EXIT.
050300           EXIT.
050400*
050500* PASS 3 -- OVERDUE MARKING.
050600       4000-MARK-OVERDUE.
050700           MOVE 'N' TO WS-EOF-SW.
050800           MOVE 1 TO WS-BILL-RELKEY.
050900           START BILLING-FILE KEY IS NOT LESS THAN WS-BILL-RELKEY
051000               INVALID KEY MOVE 'Y' TO WS-EOF-SW.
051100           PERFORM 4010-READ-NEXT-OVERDUE THRU 4010-EXIT
051200               UNTIL WS-END-OF-FILE.
051300       4000-EXIT.
051400           EXIT.
051500*
051600* SECOND FULL PASS OF BILLING-FILE, INDEPENDENT OF PASS 1 --
051700* A BILL GENERATED EARLIER IN THIS SAME RUN CAN ALSO BE
051800* EVALUATED HERE IF ITS DUE DATE HAS ALREADY PASSED.
051900       4010-READ-NEXT-OVERDUE.
052000           READ BILLING-FILE NEXT RECORD
052100               AT END MOVE 'Y' TO WS-EOF-SW
052200               NOT AT END PERFORM 4020-CHECK-OVERDUE THRU
052300                   4020-EXIT.
052400       4010-EXIT.
052500           EXIT.
052600*
052700* 14/07/95 DWH -- ONLY UNPAID BILLS (PENDING OR SENT) PAST
052800* THEIR DUE DATE ARE FLAGGED.  ONCE OVERDUE, NO FURTHER
052900* ESCALATION HAPPENS IN THIS PROGRAM -- COLLECTIONS IS A
053000* SEPARATE PROCESS.
053100       4020-CHECK-OVERDUE.
053200           IF BILL-STATUS NOT = 'PENDING' AND
053300              BILL-STATUS NOT = 'SENT'
053400               GO TO 4020-EXIT.
053500           IF BILL-DUE-DATE NOT < WS-TODAY-CCYYMMDD
053600               GO TO 4020-EXIT.
053700           MOVE 'OVERDUE' TO BILL-STATUS.
053800           REWRITE BILLING-RECORD.
053900           ADD 1 TO WS-OVERDUE-CTR.
054000           MOVE 'MARKED OVERDUE' TO WS-DL-ACTION.
054100           MOVE BILL-REFERENCE TO WS-DL-REFERENCE.
054200           MOVE BILL-TOTAL-AMT TO WS-DL-AMOUNT.
054300           MOVE BILL-DUE-DATE TO WS-DL-EVENT-DATE.
054400           PERFORM 8000-WRITE-REPORT-LINE THRU 8000-EXIT.
054500       4020-EXIT.
054600           EXIT.
054700*
054800* SHARED BY ALL THREE SWEEPS -- ONE DETAIL LINE PER ACTION
054900* TAKEN (GENERATED/NOTICE SENT/MARKED OVERDUE).
055000       8000-WRITE-REPORT-LINE.
055100           MOVE WS-DETAIL-LINE TO BR-REPORT-LINE.
055200           WRITE BR-REPORT-LINE.
055300       8000-EXIT.
055400           EXIT.
055500*
055600* 21/02/97 DWH -- END-OF-RUN CONTROL BREAK ACROSS ALL THREE
055700* SWEEPS.  19/06/09 MCG (TKT-1598) ADDED THE NONZERO RETURN-
055800* CODE WHEN ANY BILL WAS MARKED OVERDUE THIS RUN, SO THE JCL
055900* STEP CAN TRIGGER A COLLECTIONS NOTIFICATION.
056000       9000-FINAL-TOTALS.
056100           MOVE WS-GENERATED-CTR TO WS-TL-GENERATED.
056200           MOVE WS-NOTICE-CTR TO WS-TL-NOTICES.
056300           MOVE WS-OVERDUE-CTR TO WS-TL-OVERDUE.
056400           MOVE WS-TOTALS-LINE TO BR-REPORT-LINE.
056500           WRITE BR-REPORT-LINE.
056600           DISPLAY 'BILSCH2000 RUN TOTALS'.
056700           DISPLAY 'BILLS GENERATED  = ' WS-GENERATED-CTR.
056800           DISPLAY 'NOTICES SENT     = ' WS-NOTICE-CTR.
056900           DISPLAY 'BILLS OVERDUE    = ' WS-OVERDUE-CTR.
057000           IF WS-OVERDUE-CTR > ZERO
057100               MOVE 4 TO WS-RETURN-CODE
057200           ELSE
057300               MOVE 0 TO WS-RETURN-CODE.
057400           MOVE WS-RETURN-CODE TO RETURN-CODE.
057500           CLOSE BILLING-FILE.
057600           CLOSE BILLING-RUN-REPORT.
057700       9000-EXIT.
057800           EXIT.
