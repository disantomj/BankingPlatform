000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    BILSVC.
000300       AUTHOR.        D W HANRATTY.
000400       INSTALLATION.  CNP BANKING SYSTEMS GROUP.
000500       DATE-WRITTEN.  12/02/1990.
000600       DATE-COMPILED.
000700       SECURITY.      CNP INTERNAL USE ONLY.
000800***********************************************************
000900* BILSVC -- BILLING LIFECYCLE SUBROUTINE
001000* CALLED BY BILSCH2000 WITH A FUNCTION CODE IN BILL-LINKAGE.
001100* CREATES A BILL, POSTS A PAYMENT (AND GENERATES THE NEXT
001200* RECURRING BILL WHEN PAID IN FULL), OR APPLIES A DISCOUNT.
001300* DOES NOT OPEN ITS OWN FILES.
001400***********************************************************
001500* CHANGE LOG
001600* 12/02/90 DWH ORIGINAL PROGRAM - BILL LIFECYCLE SUBROUTINE       TKT-0075
001700* 19/09/91 DWH ADDED POST PAYMENT, PAID-IN-FULL CHECK             TKT-0240
001800* 08/04/94 LMS ADDED NEXT-BILL GENERATION FOR RECURRING           TKT-0365
001900* 11/01/99 PKR Y2K - ALL DATE FIELDS NOW CCYYMMDD                 Y2K-0020
002000* 27/07/01 MCG ADDED APPLY-DISCOUNT FUNCTION                      TKT-1010
002100* 30/03/09 MCG CLEANUP OF DEAD 0346-STYLE BRANCH LOGIC            TKT-1360
002200* 19/06/09 MCG ADDED WS-CALL-CTR FOR VOLUME INSTRUMENTATION       TKT-1598
002300***********************************************************
002400       ENVIRONMENT DIVISION.
002500       CONFIGURATION SECTION.
002600       SPECIAL-NAMES.
002700           C01 IS TOP-OF-FORM.
002800       DATA DIVISION.
002900       WORKING-STORAGE SECTION.
003000       77  WS-CALL-CTR                PIC 9(07) COMP-3 VALUE ZERO.
003100       01  WS-BILSVC-WORK-FIELDS.
003200* WHOLE/DEC SPLIT KEPT FOR PARITY WITH THE PAYMENT-POSTING
003300* AUDIT LISTING -- NOT REFERENCED BY 2000-POST-PAYMENT BELOW.
003400           05  WS-NEW-PAID-AMT         PIC S9(17)V99 COMP-3.
003500           05  WS-NEW-PAID-AMT-R REDEFINES WS-NEW-PAID-AMT.
003600               10  WS-NPA-WHOLE        PIC S9(17).
003700               10  WS-NPA-DEC          PIC 9(02).
003800* WS-DATE-WORK IS THE SCRATCH PAD USED TO STEP THE DUE DATE
003900* FORWARD ONE BILLING PERIOD AT 2110-ADVANCE-DUE-DATE.
004000           05  WS-DATE-WORK.
004100               10  WS-DW-CCYY          PIC 9(04) COMP.
004200               10  WS-DW-MM            PIC 9(02) COMP.
004300               10  WS-DW-DD            PIC 9(02) COMP.
004400           05  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
004500               10  WS-DW-CCYYMM        PIC 9(06).
004600               10  FILLER              PIC X(02).
004700           05  WS-NEXT-DUE-DATE        PIC 9(08).
004800           05  WS-NEXT-DUE-DATE-R REDEFINES WS-NEXT-DUE-DATE.
004900               10  WS-NDD-CC           PIC 9(02).
005000               10  WS-NDD-YY           PIC 9(02).
005100               10  WS-NDD-MM           PIC 9(02).
005200               10  WS-NDD-DD           PIC 9(02).
005300       LINKAGE SECTION.
005400* ONE FUNCTION CODE PER CALL -- BILSCH2000 MOVES THE
005500* BILLING-RECORD IN BEFORE THE CALL AND REWRITES IT (AND, ON
005600* PAID-IN-FULL, NEXT-BILLING-RECORD) AFTER THE CALL RETURNS.
005700       01  BILL-LINKAGE.
005800           05  BILL-FUNCTION-CODE      PIC X(10).
005900               88  BILL-FN-CREATE          VALUE 'CREATE'.
006000               88  BILL-FN-POST-PAYMENT    VALUE 'POST-PAY'.
006100               88  BILL-FN-APPLY-DISCOUNT  VALUE 'DISCOUNT'.
006200           05  BILL-LINK-PAYMENT-AMT   PIC S9(17)V99 COMP-3.
006300           05  BILL-LINK-TODAY-CCYYMMDD PIC 9(08).
006400           05  BILL-LINK-NEXT-BILL-SW  PIC X(01).
006500               88  BILL-LINK-NEXT-BILL-MADE VALUE 'Y'.
006600           COPY BILLREC.
006700           COPY BILLREC REPLACING ==BILLING-RECORD== BY
006800                                  ==NEXT-BILLING-RECORD==.
006900***********************************************************
007000       PROCEDURE DIVISION USING BILL-LINKAGE
007100                                 BILLING-RECORD
007200                                 NEXT-BILLING-RECORD.
007300***********************************************************
007400       0000-BILSVC-MAIN.
007500           ADD 1 TO WS-CALL-CTR.
007600           MOVE 'N' TO BILL-LINK-NEXT-BILL-SW.
007700* CREATE-BILL -- NEW INVOICE FOR A SUBSCRIPTION/FEE/LOAN
007800           IF BILL-FN-CREATE
007900               PERFORM 1000-CREATE-BILL THRU 1000-EXIT
008000           ELSE
008100* POST-PAYMENT -- CUSTOMER OR AUTOPAY REMITTANCE APPLIED
008200           IF BILL-FN-POST-PAYMENT
008300               PERFORM 2000-POST-PAYMENT THRU 2000-EXIT
008400           ELSE
008500* APPLY-DISCOUNT -- BRANCH GOODWILL/PROMOTIONAL ADJUSTMENT
008600           IF BILL-FN-APPLY-DISCOUNT
008700               PERFORM 3000-APPLY-DISCOUNT THRU 3000-EXIT.
008800           GOBACK.
008900*
009000* TOTAL DUE IS AMOUNT PLUS TAX LESS ANY STANDING DISCOUNT --
009100* RECOMPUTED HERE RATHER THAN TRUSTED FROM THE SCREEN SINCE
009200* THE BILL RECORD IS CREATED IN BATCH, NOT BY A TELLER.
009300       1000-CREATE-BILL.
009400           COMPUTE BILL-TOTAL-AMT =
009500               BILL-AMOUNT + BILL-TAX-AMT - BILL-DISCOUNT-AMT.
009600           MOVE 'PENDING  ' TO BILL-STATUS.
009700           MOVE ZERO TO BILL-PAID-AMT.
009800       1000-EXIT.
009900           EXIT.
010000*
010100* 19/09/91 DWH -- A PARTIAL PAYMENT LEAVES THE BILL PENDING;
010200* ONLY PAID-IN-FULL FLIPS THE STATUS AND, FOR A RECURRING
010300* BILL, TRIGGERS THE NEXT PERIOD'S INVOICE.
010400       2000-POST-PAYMENT.
010500           ADD BILL-LINK-PAYMENT-AMT TO BILL-PAID-AMT.
010600           IF BILL-PAID-AMT >= BILL-TOTAL-AMT
010700               MOVE 'PAID' TO BILL-STATUS
010800               MOVE BILL-LINK-TODAY-CCYYMMDD TO BILL-PAID-DATE
010900               IF BILL-FREQUENCY NOT = SPACES AND
011000                  BILL-FREQUENCY NOT = 'ONE_TIME'
011100                   PERFORM 2100-GENERATE-NEXT-BILL THRU 2100-EXIT.
011200       2000-EXIT.
011300           EXIT.
011400*
011500* 08/04/94 LMS -- CLONES THE JUST-PAID BILL FORWARD ONE
011600* PERIOD.  A SUBSCRIPTION WITH AN END DATE STOPS RENEWING
011700* ONCE THE NEW DUE DATE WOULD FALL PAST IT.
011800       2100-GENERATE-NEXT-BILL.
011900           MOVE BILL-DUE-DATE TO WS-NEXT-DUE-DATE.
012000           PERFORM 2110-ADVANCE-DUE-DATE THRU 2110-EXIT.
012100           IF WS-NEXT-DUE-DATE > BILL-SUB-END-DATE AND
012200              BILL-SUB-END-DATE NOT = ZERO
012300               GO TO 2100-EXIT.
012400           MOVE BILLING-RECORD TO NEXT-BILLING-RECORD.
012500           MOVE 'PENDING  ' TO BILL-STATUS OF NEXT-BILLING-RECORD.
012600           MOVE ZERO TO BILL-PAID-AMT OF NEXT-BILLING-RECORD.
012700           MOVE ZERO TO BILL-PAID-DATE OF NEXT-BILLING-RECORD.
012800           MOVE WS-NEXT-DUE-DATE TO BILL-DUE-DATE OF
012900               NEXT-BILLING-RECORD.
013000           MOVE BILL-LINK-TODAY-CCYYMMDD TO BILL-ISSUE-DATE OF
013100               NEXT-BILLING-RECORD.
013200           MOVE 'Y' TO BILL-LINK-NEXT-BILL-SW.
013300       2100-EXIT.
013400           EXIT.
013500*
013600* ONE FREQUENCY-SIZED HOP FORWARD -- WEEKLY/QUARTERLY/
013700* SEMI_ANNUALLY/ANNUALLY EACH ADD A SMALL ENOUGH DELTA THAT
013800* A SINGLE YEAR-BOUNDARY CHECK BELOW IS ALL THAT IS NEEDED.
013900       2110-ADVANCE-DUE-DATE.
014000           MOVE WS-NDD-CC TO WS-DW-CCYY(1:2).
014100           MOVE WS-NDD-YY TO WS-DW-CCYY(3:2).
014200           MOVE WS-NDD-MM TO WS-DW-MM.
014300           MOVE WS-NDD-DD TO WS-DW-DD.
014400           IF BILL-FREQUENCY = 'WEEKLY'
014500               ADD 7 TO WS-DW-DD
014600           ELSE
014700           IF BILL-FREQUENCY = 'QUARTERLY'
014800               ADD 3 TO WS-DW-MM
014900           ELSE
015000           IF BILL-FREQUENCY = 'SEMI_ANNUALLY'
015100               ADD 6 TO WS-DW-MM
015200           ELSE
015300           IF BILL-FREQUENCY = 'ANNUALLY'
015400               ADD 1 TO WS-DW-CCYY
015500           ELSE
015600               ADD 1 TO WS-DW-MM.
015700           IF WS-DW-MM > 12
015800               SUBTRACT 12 FROM WS-DW-MM
015900               ADD 1 TO WS-DW-CCYY.
016000           MOVE WS-DW-CCYYMM TO WS-NEXT-DUE-DATE(1:6).
016100           MOVE WS-DW-DD TO WS-NEXT-DUE-DATE(7:2).
016200       2110-EXIT.
016300           EXIT.
016400*
016500* 27/07/01 MCG -- A PAID BILL IS FINAL, A DISCOUNT APPLIED
016600* AFTER THE FACT WOULD NOT MATCH THE AMOUNT ALREADY POSTED.
016700       3000-APPLY-DISCOUNT.
016800           IF BILL-STATUS = 'PAID'
016900               GO TO 3000-EXIT.
017000           COMPUTE BILL-TOTAL-AMT =
017100               BILL-AMOUNT + BILL-TAX-AMT - BILL-DISCOUNT-AMT.
017200       3000-EXIT.
017300           EXIT.
