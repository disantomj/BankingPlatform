000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    CRSCORE1.
000300       AUTHOR.        D W HANRATTY.
000400       INSTALLATION.  CNP BANKING SYSTEMS GROUP.
000500       DATE-WRITTEN.  18/03/1996.
000600       DATE-COMPILED.
000700       SECURITY.      CNP INTERNAL USE ONLY.
000800***********************************************************
000900* CRSCORE1 -- CREDIT SCORE AND UNDERWRITING DECISION
001000* CALLED BY LOANAPP FOR A GIVEN LN-USER-ID. READS ACCOUNT-
001100* FILE, TRANSACTION-FILE AND LOAN-FILE SEQUENTIALLY TO
001200* GATHER CR-FACTS, COMPUTES FIVE WEIGHTED SUB-SCORES, A
001300* RISK LEVEL, A MAXIMUM LOAN AMOUNT AND AN APPROVE/REJECT
001400* DECISION.  RESULT IS PASSED BACK ON CREDIT-SCORE-RESULT.
001500***********************************************************
001600* CHANGE LOG
001700* 18/03/96 DWH ORIGINAL PROGRAM - FIVE FACTOR SCORING             TKT-0471
001800* 02/09/96 DWH ADDED MAX LOAN AMOUNT / APPROVAL DECISION          TKT-0480
001900* 14/11/97 LMS ADDED DELINQUENT/DEFAULTED LOAN PENALTIES          TKT-0555
002000* 25/01/99 PKR Y2K - TODAY-CCYYMMDD NOW FULL CENTURY              Y2K-0021
002100* 09/07/00 PKR ADDED VERY_HIGH RISK 5000 CAP ON APPROVAL          TKT-0842
002200* 30/05/03 MCG ADDED LOAN-TYPE MULTIPLIER/CAP TABLE               TKT-1190
002300* 17/10/07 MCG CLEANUP OF DEAD 0140-STYLE BRANCH LOGIC            TKT-1341
002400* 19/06/09 MCG ADDED WS-CALL-CTR FOR VOLUME INSTRUMENTATION       TKT-1598
002500* 10/08/26 MCG WS-WS-WHOLE HAD NO USAGE, OVERLAID A COMP-3 /      TKT-1761
002600* FIELD AS DISPLAY -- CS-SCORE NOW ROUNDS FROM AN INT FIELD       TKT-1761
002700***********************************************************
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM.
003200       INPUT-OUTPUT SECTION.
003300       FILE-CONTROL.
003400           SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE
003500               ORGANIZATION IS SEQUENTIAL.
003600           SELECT TRANSACTION-FILE ASSIGN TO TXNFILE
003700               ORGANIZATION IS SEQUENTIAL.
003800           SELECT LOAN-FILE ASSIGN TO LOANFILE
003900               ORGANIZATION IS SEQUENTIAL.
004000       DATA DIVISION.
004100       FILE SECTION.
004200* ALL THREE FILES ARE READ IN FULL, SEQUENTIALLY, ONE PASS
004300* EACH, PER CALL -- THERE IS NO INDEX BY USER-ID SO THIS
004400* PROGRAM IS EXPENSIVE IF CALLED REPEATEDLY IN A TIGHT LOOP.
004500* LOANAPP CALLS IT ONCE PER PENDING APPLICATION, WHICH IS
004600* ACCEPTABLE AT CURRENT APPLICATION VOLUMES.
004700       FD  ACCOUNT-FILE
004800           RECORD CONTAINS 290 CHARACTERS
004900           LABEL RECORDS ARE STANDARD
005000           DATA RECORD IS ACCOUNT-RECORD.
005100       COPY ACCTREC.
005200       FD  TRANSACTION-FILE
005300           RECORD CONTAINS 357 CHARACTERS
005400           LABEL RECORDS ARE STANDARD
005500           DATA RECORD IS TRANSACTION-RECORD.
005600       COPY TXNREC.
005700       FD  LOAN-FILE
005800           RECORD CONTAINS 281 CHARACTERS
005900           LABEL RECORDS ARE STANDARD
006000           DATA RECORD IS LOAN-RECORD.
006100       COPY LOANREC.
006200       WORKING-STORAGE SECTION.
006300* VOLUME INSTRUMENTATION -- ADDED TKT-1598, NEVER RESET, READ
006400* BY OPERATIONS OFF A MEMORY DUMP IF CALL VOLUME IS SUSPECT.
006500       77  WS-CALL-CTR                PIC 9(07) COMP-3 VALUE ZERO.
006600* CR-FACTS IS THE WORKING GROUP THIS PROGRAM FILLS IN DURING
006700* 2000-GATHER-FACTS AND READS FROM IN EVERY SCORING PARAGRAPH.
006800       COPY CRFACTS.
006900       01  WS-CRSCORE1-SWITCHES.
007000           05  WS-ACCT-EOF-SW          PIC X(01) VALUE 'N'.
007100               88  WS-ACCT-EOF             VALUE 'Y'.
007200           05  WS-TXN-EOF-SW           PIC X(01) VALUE 'N'.
007300               88  WS-TXN-EOF               VALUE 'Y'.
007400           05  WS-LOAN-EOF-SW          PIC X(01) VALUE 'N'.
007500               88  WS-LOAN-EOF              VALUE 'Y'.
007600* SCRATCH FIELDS USED ACROSS THE WEIGHTING AND MAX-LOAN-SIZING
007700* PARAGRAPHS.  WS-ACCT-AGE-BONUS/WS-BAL-TIER-BONUS/
007800* WS-DEBT-TIER-PENALTY ARE DECLARED BUT NOT CURRENTLY READ --
007900* THE TIERING ADDS/SUBTRACTS DIRECTLY TO THE CS-xxx-SCORE
008000* FIELDS IN 3000 THRU 3400 RATHER THAN THROUGH THESE.
008100       01  WS-SCORE-WORK-FIELDS.
008200           05  WS-ACCT-AGE-BONUS       PIC S9(05) COMP.
008300           05  WS-BAL-TIER-BONUS       PIC S9(05) COMP.
008400           05  WS-DEBT-TIER-PENALTY    PIC S9(05) COMP.
008500           05  WS-WEIGHTED-SCORE       PIC S9(07)V99 COMP-3.
008600           05  WS-WEIGHTED-SCORE-R REDEFINES WS-WEIGHTED-SCORE.
008700               10  WS-WS-WHOLE         PIC S9(07).
008800               10  WS-WS-DEC           PIC 9(02).
008900* 10/08/26 MCG -- WS-WS-WHOLE ABOVE IS DISPLAY USAGE BY
009000* DEFAULT AND DOES NOT OVERLAY THE COMP-3 BYTES OF
009100* WS-WEIGHTED-SCORE CORRECTLY.  CS-SCORE IS NOW SET FROM
009200* THIS SEPARATE ROUNDED WHOLE-NUMBER FIELD INSTEAD OF
009300* SLICING THE PACKED ITEM.                                        TKT-1761
009400           05  WS-WEIGHTED-SCORE-INT   PIC S9(07) COMP.
009500* CS-MULTIPLIER BY SCORE BAND, LN-MULTIPLIER BY LOAN TYPE --
009600* SET IN 5000-MAX-LOAN-AMOUNT AND 5010-LOAN-TYPE-FACTORS.
009700           05  WS-CS-MULTIPLIER        PIC S9(03)V99 COMP-3.
009800           05  WS-LN-MULTIPLIER        PIC S9(03)V99 COMP-3.
009900           05  WS-LN-CAP-AMT           PIC S9(17)V99 COMP-3.
010000           05  WS-MAX-LOAN-RAW         PIC S9(17)V99 COMP-3.
010100* WHOLE/DEC SPLIT KEPT FOR THE UNDERWRITING AUDIT LISTING,
010200* NOT REFERENCED IN THE DECISION LOGIC BELOW.
010300           05  WS-MAX-LOAN-RAW-R REDEFINES WS-MAX-LOAN-RAW.
010400               10  WS-MLR-WHOLE        PIC S9(17).
010500               10  WS-MLR-DEC          PIC 9(02).
010600* 8000-MONTHS-BETWEEN RESULT -- THE YEARS/MONTHS REDEFINES IS
010700* FOR OPERATOR DISPLAY LISTINGS ONLY, NOT READ IN LOGIC BELOW.
010800       01  WS-MONTHS-WORK.
010900           05  WS-MONTHS-BETWEEN       PIC S9(05) COMP.
011000           05  WS-MONTHS-BETWEEN-R REDEFINES WS-MONTHS-BETWEEN.
011100               10  WS-MB-YEARS         PIC S9(03).
011200               10  WS-MB-MONTHS        PIC S9(02).
011300       LINKAGE SECTION.
011400* ONE SCORE REQUEST PER CALL -- LOANAPP FILLS IN THE FIRST
011500* FOUR FIELDS, THIS PROGRAM FILLS IN THE DECISION, REJECT
011600* REASON AND MAX LOAN AMOUNT BEFORE RETURNING.
011700       01  CR-LINKAGE.
011800           05  CR-LINK-USER-ID         PIC 9(09).
011900           05  CR-LINK-REQUESTED-AMT   PIC S9(17)V99 COMP-3.
012000           05  CR-LINK-LOAN-TYPE       PIC X(10).
012100           05  CR-LINK-DECISION        PIC X(07).
012200               88  CR-LINK-APPROVE         VALUE 'APPROVE'.
012300               88  CR-LINK-REJECT          VALUE 'REJECT '.
012400           05  CR-LINK-REJECT-REASON   PIC X(60).
012500           05  CR-LINK-MAX-LOAN-AMT    PIC S9(17)V99 COMP-3.
012600           05  CR-LINK-TODAY-CCYYMMDD  PIC 9(08).
012700       01  CREDIT-SCORE-RESULT.
012800           COPY CRSCORE REPLACING ==CREDIT-SCORE-RESULT== BY
012900                                  ==CREDIT-SCORE-RESULT==.
013000***********************************************************
013100       PROCEDURE DIVISION USING CR-LINKAGE CREDIT-SCORE-RESULT.
013200***********************************************************
013300* PROGRAM NARRATIVE --
013400* 1. GATHER-FACTS READS ALL THREE INPUT FILES TOP TO BOTTOM,
013500*    ONE PASS EACH, AND BUILDS THE CR-FACTS GROUP FOR THE
013600*    SINGLE LN-USER-ID PASSED IN ON CR-LINKAGE.
013700* 2. FIVE INDEPENDENT PARAGRAPHS SCORE ONE FACTOR EACH, EVERY
013800*    ONE CLAMPED TO THE 300-850 SCALE ON ITS OWN.
013900* 3. 4000-WEIGH-SCORE BLENDS THE FIVE SUB-SCORES BY THE FIXED
014000*    UNDERWRITING WEIGHTS INTO CS-SCORE.
014100* 4. 4100-SET-RISK-LEVEL MAPS CS-SCORE TO A FOUR-WAY BAND.
014200* 5. 5000-MAX-LOAN-AMOUNT SIZES A CEILING OFF THE CUSTOMER'S
014300*    TOTAL DEPOSIT BALANCE, THE SCORE BAND, AND A LOAN-TYPE
014400*    MULTIPLIER/CAP TABLE, THEN 5100 MAKES THE FINAL CALL.
014500       0000-CRSCORE1-MAIN.
014600           ADD 1 TO WS-CALL-CTR.
014700           MOVE CR-LINK-TODAY-CCYYMMDD TO CRF-TODAY-CCYYMMDD.
014800           MOVE CR-LINK-USER-ID TO CS-USER-ID.
014900           PERFORM 2000-GATHER-FACTS THRU 2000-EXIT.
015000           PERFORM 3000-SCORE-ACCT-HISTORY THRU 3000-EXIT.
015100           PERFORM 3100-SCORE-BAL-STABILITY THRU 3100-EXIT.
015200           PERFORM 3200-SCORE-TXN-PATTERN THRU 3200-EXIT.
015300           PERFORM 3300-SCORE-DEBT THRU 3300-EXIT.
015400           PERFORM 3400-SCORE-INCOME THRU 3400-EXIT.
015500           PERFORM 4000-WEIGH-SCORE THRU 4000-EXIT.
015600           PERFORM 4100-SET-RISK-LEVEL THRU 4100-EXIT.
015700           PERFORM 5000-MAX-LOAN-AMOUNT THRU 5000-EXIT.
015800           PERFORM 5100-APPROVAL-DECISION THRU 5100-EXIT.
015900           GOBACK.
016000*
016100* ZERO THE WHOLE CR-FACTS GROUP, THEN OPEN ALL THREE FILES AND
016200* DRIVE THEM SEQUENTIALLY.  EACH SCAN PARAGRAPH BELOW FILTERS
016300* ON LN-USER-ID = CR-LINK-USER-ID SINCE THESE ARE PLAIN
016400* SEQUENTIAL FILES, NOT KEYED BY USER.
016500       2000-GATHER-FACTS.
016600           MOVE ZERO TO CRF-ACCT-COUNT CRF-ACCT-BAL-TOTAL
016700               CRF-NEG-BAL-ACCT-COUNT CRF-OLDEST-TXN-MONTHS
016800               CRF-TXN-COUNT CRF-TXN-3MO-COUNT
016900               CRF-DEPOSIT-6MO-TOTAL CRF-DEPOSIT-6MO-AVG
017000               CRF-LOAN-COUNT CRF-ACTIVE-LOAN-BAL
017100               CRF-DELINQ-LOAN-COUNT CRF-DEFAULTED-LOAN-CNT.
017200           OPEN INPUT ACCOUNT-FILE TRANSACTION-FILE LOAN-FILE.
017300           PERFORM 2010-READ-ACCOUNT THRU 2010-EXIT.
017400           PERFORM 2020-SCAN-ACCOUNTS THRU 2020-EXIT
017500               UNTIL WS-ACCT-EOF.
017600           PERFORM 2030-READ-TXN THRU 2030-EXIT.
017700           PERFORM 2040-SCAN-TXNS THRU 2040-EXIT
017800               UNTIL WS-TXN-EOF.
017900           PERFORM 2050-READ-LOAN THRU 2050-EXIT.
018000           PERFORM 2060-SCAN-LOANS THRU 2060-EXIT
018100               UNTIL WS-LOAN-EOF.
018200           CLOSE ACCOUNT-FILE TRANSACTION-FILE LOAN-FILE.
018300           IF CRF-TXN-COUNT > 0
018400               COMPUTE CRF-DEPOSIT-6MO-AVG ROUNDED =
018500                   CRF-DEPOSIT-6MO-TOTAL / 6.
018600       2000-EXIT.
018700           EXIT.
018800*
018900* PLAIN SEQUENTIAL READ -- NO KEY, NO SKIP-SEQUENTIAL, SO THE
019000* SCAN PARAGRAPH THAT FOLLOWS MUST FILTER EVERY RECORD ITSELF.
019100       2010-READ-ACCOUNT.
019200           READ ACCOUNT-FILE AT END MOVE 'Y' TO WS-ACCT-EOF-SW.
019300       2010-EXIT.
019400           EXIT.
019500*
019600* ACCUMULATES ACCT-COUNT AND THE TOTAL BALANCE ACROSS ALL OF
019700* THE CUSTOMER'S ACCOUNTS -- FEEDS BOTH 3000-SCORE-ACCT-HISTORY
019800* AND THE MAX-LOAN SIZING IN 5000-MAX-LOAN-AMOUNT.  A NEGATIVE
019900* BALANCE (OVERDRAFT) IS COUNTED SEPARATELY AS A BAD SIGNAL.
020000       2020-SCAN-ACCOUNTS.
020100           IF ACCT-USER-ID = CR-LINK-USER-ID
020200               ADD 1 TO CRF-ACCT-COUNT
020300               ADD ACCT-BALANCE TO CRF-ACCT-BAL-TOTAL
020400               IF ACCT-BALANCE < ZERO
020500                   ADD 1 TO CRF-NEG-BAL-ACCT-COUNT.
020600           PERFORM 2010-READ-ACCOUNT THRU 2010-EXIT.
020700       2020-EXIT.
020800           EXIT.
020900*
021000       2030-READ-TXN.
021100           READ TRANSACTION-FILE AT END MOVE 'Y' TO WS-TXN-EOF-SW.
021200       2030-EXIT.
021300           EXIT.
021400*
021500* EVERY MATCHING TRANSACTION IS AGED (2041) AND CHECKED FOR
021600* RECENCY (2042) -- TOGETHER THESE DRIVE THE ACCOUNT-HISTORY
021700* AND TXN-PATTERN/INCOME SCORING PARAGRAPHS BELOW.
021800       2040-SCAN-TXNS.
021900           IF TXN-USER-ID = CR-LINK-USER-ID
022000               ADD 1 TO CRF-TXN-COUNT
022100               PERFORM 2041-AGE-CHECK THRU 2041-EXIT
022200               PERFORM 2042-RECENCY-CHECK THRU 2042-EXIT.
022300           PERFORM 2030-READ-TXN THRU 2030-EXIT.
022400       2040-EXIT.
022500           EXIT.
022600*
022700* KEEPS A RUNNING MAXIMUM -- THE OLDEST TXN'S AGE IN MONTHS
022800* STANDS IN FOR "HOW LONG HAS THIS CUSTOMER BEEN ACTIVE".
022900       2041-AGE-CHECK.
023000           PERFORM 8000-MONTHS-BETWEEN THRU 8000-EXIT.
023100           IF WS-MONTHS-BETWEEN > CRF-OLDEST-TXN-MONTHS
023200               MOVE WS-MONTHS-BETWEEN TO CRF-OLDEST-TXN-MONTHS.
023300       2041-EXIT.
023400           EXIT.
023500*
023600* LAST-3-MONTHS ACTIVITY COUNT FEEDS THE TXN-PATTERN SCORE;
023700* LAST-6-MONTHS DEPOSIT TOTAL FEEDS THE INCOME-STABILITY SCORE.
023800       2042-RECENCY-CHECK.
023900           IF WS-MONTHS-BETWEEN <= 3
024000               ADD 1 TO CRF-TXN-3MO-COUNT.
024100           IF WS-MONTHS-BETWEEN <= 6 AND TXN-TYPE = 'DEPOSIT'
024200               ADD TXN-AMOUNT TO CRF-DEPOSIT-6MO-TOTAL.
024300       2042-EXIT.
024400           EXIT.
024500*
024600       2050-READ-LOAN.
024700           READ LOAN-FILE AT END MOVE 'Y' TO WS-LOAN-EOF-SW.
024800       2050-EXIT.
024900           EXIT.
025000*
025100* 14/11/97 LMS -- ONLY ACTIVE LOANS COUNT TOWARD THE OUTSTANDING
025200* BALANCE USED BY 3300-SCORE-DEBT; DELINQUENT AND DEFAULTED
025300* LOANS ARE TALLIED AS SEPARATE PENALTY COUNTS REGARDLESS OF
025400* STATUS, SO A DEFAULTED LOAN DOES NOT ALSO COUNT AS ACTIVE.
025500       2060-SCAN-LOANS.
025600           IF LN-USER-ID = CR-LINK-USER-ID
025700               ADD 1 TO CRF-LOAN-COUNT
025800               IF LN-STATUS = 'ACTIVE'
025900                   ADD LN-CURRENT-BALANCE TO CRF-ACTIVE-LOAN-BAL
026000                   IF LN-DAYS-DELINQUENT > 0
026100                       ADD 1 TO CRF-DELINQ-LOAN-COUNT
026200               ELSE
026300               IF LN-STATUS = 'DEFAULTED'
026400                   ADD 1 TO CRF-DEFAULTED-LOAN-CNT.
026500           PERFORM 2050-READ-LOAN THRU 2050-EXIT.
026600       2060-EXIT.
026700           EXIT.
026800*
026900* NO ACCOUNTS ON FILE IS SCORED THIN-FILE (300), NOT ZERO --
027000* WE HAVE NO NEGATIVE SIGNAL ON THIS CUSTOMER, JUST NO HISTORY.
027100* OTHERWISE START AT 500 AND ADD POINTS FOR ACCOUNT COUNT AND
027200* LENGTH OF HISTORY (OLDEST TXN AGE), THEN CAP AT 850.
027300       3000-SCORE-ACCT-HISTORY.
027400           IF CRF-ACCT-COUNT = 0
027500               MOVE 300 TO CS-ACCT-HISTORY-SCORE
027600               GO TO 3000-EXIT.
027700           MOVE 500 TO CS-ACCT-HISTORY-SCORE.
027800           IF CRF-ACCT-COUNT > 2
027900               ADD 75 TO CS-ACCT-HISTORY-SCORE
028000           ELSE
028100           IF CRF-ACCT-COUNT > 1
028200               ADD 50 TO CS-ACCT-HISTORY-SCORE.
028300           IF CRF-OLDEST-TXN-MONTHS > 24
028400               ADD 100 TO CS-ACCT-HISTORY-SCORE
028500           ELSE
028600           IF CRF-OLDEST-TXN-MONTHS > 12
028700               ADD 75 TO CS-ACCT-HISTORY-SCORE
028800           ELSE
028900           IF CRF-OLDEST-TXN-MONTHS > 6
029000               ADD 50 TO CS-ACCT-HISTORY-SCORE
029100           ELSE
029200           IF CRF-OLDEST-TXN-MONTHS > 3
029300               ADD 25 TO CS-ACCT-HISTORY-SCORE.
029400           IF CS-ACCT-HISTORY-SCORE > 850
029500               MOVE 850 TO CS-ACCT-HISTORY-SCORE.
029600       3000-EXIT.
029700           EXIT.
029800*
029900* STARTS AT 400 AND TIERS UP BY TOTAL BALANCE ACROSS ALL OF
030000* THE CUSTOMER'S ACCOUNTS, THEN DOCKS 50 POINTS PER OVERDRAWN
030100* ACCOUNT -- A CUSTOMER WITH PLENTY OF MONEY BUT SEVERAL
030200* OVERDRAFTS STILL READS AS UNSTABLE.
030300       3100-SCORE-BAL-STABILITY.
030400           IF CRF-ACCT-COUNT = 0
030500               MOVE 300 TO CS-BALANCE-STABILITY-SCORE
030600               GO TO 3100-EXIT.
030700           MOVE 400 TO CS-BALANCE-STABILITY-SCORE.
030800           IF CRF-ACCT-BAL-TOTAL >= 10000
030900               ADD 150 TO CS-BALANCE-STABILITY-SCORE
031000           ELSE
031100           IF CRF-ACCT-BAL-TOTAL >= 5000
031200               ADD 100 TO CS-BALANCE-STABILITY-SCORE
031300           ELSE
031400           IF CRF-ACCT-BAL-TOTAL >= 1000
031500               ADD 75 TO CS-BALANCE-STABILITY-SCORE
031600           ELSE
031700           IF CRF-ACCT-BAL-TOTAL >= 500
031800               ADD 50 TO CS-BALANCE-STABILITY-SCORE
031900           ELSE
032000           IF CRF-ACCT-BAL-TOTAL > 0
032100               ADD 25 TO CS-BALANCE-STABILITY-SCORE.
032200           COMPUTE CS-BALANCE-STABILITY-SCORE =
032300               CS-BALANCE-STABILITY-SCORE
032400               - (CRF-NEG-BAL-ACCT-COUNT * 50).
032500           IF CS-BALANCE-STABILITY-SCORE > 850
032600               MOVE 850 TO CS-BALANCE-STABILITY-SCORE.
032700           IF CS-BALANCE-STABILITY-SCORE < 300
032800               MOVE 300 TO CS-BALANCE-STABILITY-SCORE.
032900       3100-EXIT.
033000           EXIT.
033100*
033200* TXN-3MO-COUNT IS A PROXY FOR HOW ACTIVELY THE CUSTOMER USES
033300* THEIR ACCOUNTS -- HEAVY RECENT ACTIVITY ADDS POINTS, A VERY
033400* QUIET ACCOUNT (FEWER THAN 3 TXNS IN 3 MONTHS) IS PENALIZED.
033500       3200-SCORE-TXN-PATTERN.
033600           IF CRF-TXN-COUNT = 0
033700               MOVE 400 TO CS-TXN-PATTERN-SCORE
033800               GO TO 3200-EXIT.
033900           MOVE 500 TO CS-TXN-PATTERN-SCORE.
034000           IF CRF-TXN-3MO-COUNT > 50
034100               ADD 75 TO CS-TXN-PATTERN-SCORE
034200           ELSE
034300           IF CRF-TXN-3MO-COUNT > 20
034400               ADD 50 TO CS-TXN-PATTERN-SCORE
034500           ELSE
034600           IF CRF-TXN-3MO-COUNT > 10
034700               ADD 25 TO CS-TXN-PATTERN-SCORE
034800           ELSE
034900           IF CRF-TXN-3MO-COUNT < 3
035000               SUBTRACT 50 FROM CS-TXN-PATTERN-SCORE.
035100           IF CS-TXN-PATTERN-SCORE > 850
035200               MOVE 850 TO CS-TXN-PATTERN-SCORE.
035300           IF CS-TXN-PATTERN-SCORE < 300
035400               MOVE 300 TO CS-TXN-PATTERN-SCORE.
035500       3200-EXIT.
035600           EXIT.
035700*
035800* NO LOANS ON FILE SCORES 700 -- NEITHER A GOOD NOR A BAD
035900* DEBT SIGNAL.  OTHERWISE START AT 700 AND SUBTRACT BY TIER OF
036000* OUTSTANDING ACTIVE BALANCE, THEN A FLAT PENALTY PER
036100* DELINQUENT LOAN (75) AND PER DEFAULTED LOAN (150) -- SEE
036200* TKT-0555, THE ORIGINAL DELINQUENT/DEFAULTED PENALTY ADD.
036300       3300-SCORE-DEBT.
036400           IF CRF-LOAN-COUNT = 0
036500               MOVE 700 TO CS-EXISTING-DEBT-SCORE
036600               GO TO 3300-EXIT.
036700           MOVE 700 TO CS-EXISTING-DEBT-SCORE.
036800           IF CRF-ACTIVE-LOAN-BAL >= 50000
036900               SUBTRACT 200 FROM CS-EXISTING-DEBT-SCORE
037000           ELSE
037100           IF CRF-ACTIVE-LOAN-BAL >= 20000
037200               SUBTRACT 150 FROM CS-EXISTING-DEBT-SCORE
037300           ELSE
037400           IF CRF-ACTIVE-LOAN-BAL >= 10000
037500               SUBTRACT 100 FROM CS-EXISTING-DEBT-SCORE
037600           ELSE
037700           IF CRF-ACTIVE-LOAN-BAL >= 5000
037800               SUBTRACT 50 FROM CS-EXISTING-DEBT-SCORE.
037900           COMPUTE CS-EXISTING-DEBT-SCORE =
038000               CS-EXISTING-DEBT-SCORE
038100               - (CRF-DELINQ-LOAN-COUNT * 75)
038200               - (CRF-DEFAULTED-LOAN-CNT * 150).
038300           IF CS-EXISTING-DEBT-SCORE > 850
038400               MOVE 850 TO CS-EXISTING-DEBT-SCORE.
038500           IF CS-EXISTING-DEBT-SCORE < 300
038600               MOVE 300 TO CS-EXISTING-DEBT-SCORE.
038700       3300-EXIT.
038800           EXIT.
038900*
039000* NO DEPOSITS IN THE LAST SIX MONTHS SCORES 400 -- WE CANNOT
039100* SEE STEADY INCOME SO WE DO NOT REWARD OR PENALIZE HEAVILY.
039200* OTHERWISE TIER UP BY THE 6-MONTH AVERAGE DEPOSIT COMPUTED
039300* BACK IN 2000-GATHER-FACTS.
039400       3400-SCORE-INCOME.
039500           IF CRF-DEPOSIT-6MO-TOTAL = 0
039600               MOVE 400 TO CS-INCOME-STABILITY-SCORE
039700               GO TO 3400-EXIT.
039800           MOVE 500 TO CS-INCOME-STABILITY-SCORE.
039900           IF CRF-DEPOSIT-6MO-AVG >= 5000
040000               ADD 100 TO CS-INCOME-STABILITY-SCORE
040100           ELSE
040200           IF CRF-DEPOSIT-6MO-AVG >= 3000
040300               ADD 75 TO CS-INCOME-STABILITY-SCORE
040400           ELSE
040500           IF CRF-DEPOSIT-6MO-AVG >= 2000
040600               ADD 50 TO CS-INCOME-STABILITY-SCORE
040700           ELSE
040800           IF CRF-DEPOSIT-6MO-AVG >= 1000
040900               ADD 25 TO CS-INCOME-STABILITY-SCORE.
041000           IF CS-INCOME-STABILITY-SCORE > 850
041100               MOVE 850 TO CS-INCOME-STABILITY-SCORE.
041200       3400-EXIT.
041300           EXIT.
041400*
041500* WEIGHTS PER UNDERWRITING STANDARD -- ACCT HISTORY 25 PCT,
041600* BALANCE STABILITY 20 PCT, TXN PATTERN 20 PCT, EXISTING
041700* DEBT 25 PCT, INCOME STABILITY 10 PCT OF THE FIVE SUB-
041800* SCORES.  SUM IS ROUNDED TO THE NEAREST WHOLE POINT.
041900       4000-WEIGH-SCORE.
042000           COMPUTE WS-WEIGHTED-SCORE-INT ROUNDED =
042100               (CS-ACCT-HISTORY-SCORE * 0.25)
042200             + (CS-BALANCE-STABILITY-SCORE * 0.20)
042300             + (CS-TXN-PATTERN-SCORE * 0.20)
042400             + (CS-EXISTING-DEBT-SCORE * 0.25)
042500             + (CS-INCOME-STABILITY-SCORE * 0.10).
042600           MOVE WS-WEIGHTED-SCORE-INT TO WS-WEIGHTED-SCORE.
042700           MOVE WS-WEIGHTED-SCORE-INT TO CS-SCORE.
042800* CLAMP TO THE 300-850 SCALE IN CASE OF EXTREME WEIGHTINGS
042900           IF CS-SCORE > 850
043000               MOVE 850 TO CS-SCORE.
043100           IF CS-SCORE < 300
043200               MOVE 300 TO CS-SCORE.
043300       4000-EXIT.
043400           EXIT.
043500*
043600* FOUR-WAY RISK BAND OFF THE FINAL BLENDED SCORE -- FEEDS BOTH
043700* THE VERY_HIGH $5K APPROVAL CAP (TKT-0842) AND THE LOAN-TYPE
043800* MULTIPLIER TABLE USED TO SIZE THE MAXIMUM LOAN BELOW.
043900       4100-SET-RISK-LEVEL.
044000           IF CS-SCORE >= 750
044100               MOVE 'LOW      ' TO CS-RISK-LEVEL
044200           ELSE
044300           IF CS-SCORE >= 650
044400               MOVE 'MEDIUM   ' TO CS-RISK-LEVEL
044500           ELSE
044600           IF CS-SCORE >= 550
044700               MOVE 'HIGH     ' TO CS-RISK-LEVEL
044800           ELSE
044900               MOVE 'VERY_HIGH' TO CS-RISK-LEVEL.
045000       4100-EXIT.
045100           EXIT.
045200*
045300* CEILING IS THE CUSTOMER'S TOTAL DEPOSIT BALANCE TIMES A
045400* CREDIT-SCORE MULTIPLIER (BELOW) TIMES A LOAN-TYPE MULTIPLIER
045500* (5010), CAPPED AT THE LOAN-TYPE'S FLAT DOLLAR CAP -- A
045600* MORTGAGE IS ALLOWED A MUCH HIGHER CEILING THAN A PERSONAL
045700* LOAN EVEN AT THE SAME BALANCE AND SCORE.
045800       5000-MAX-LOAN-AMOUNT.
045900           IF CS-SCORE >= 750
046000               MOVE 10.0 TO WS-CS-MULTIPLIER
046100           ELSE
046200           IF CS-SCORE >= 650
046300               MOVE 7.5 TO WS-CS-MULTIPLIER
046400           ELSE
046500           IF CS-SCORE >= 550
046600               MOVE 5.0 TO WS-CS-MULTIPLIER
046700           ELSE
046800           IF CS-SCORE >= 500
046900               MOVE 3.0 TO WS-CS-MULTIPLIER
047000           ELSE
047100               MOVE 1.0 TO WS-CS-MULTIPLIER.
047200           PERFORM 5010-LOAN-TYPE-FACTORS THRU 5010-EXIT.
047300           COMPUTE WS-MAX-LOAN-RAW ROUNDED =
047400               CRF-ACCT-BAL-TOTAL * WS-CS-MULTIPLIER *
047500               WS-LN-MULTIPLIER.
047600           IF WS-MAX-LOAN-RAW > WS-LN-CAP-AMT
047700               MOVE WS-LN-CAP-AMT TO CR-LINK-MAX-LOAN-AMT
047800           ELSE
047900               MOVE WS-MAX-LOAN-RAW TO CR-LINK-MAX-LOAN-AMT.
048000       5000-EXIT.
048100           EXIT.
048200*
048300* 30/05/03 MCG -- TKT-1190.  MULTIPLIER/CAP PAIR PER LOAN
048400* TYPE.  UNRECOGNIZED TYPE FALLS THROUGH TO THE MOST
048500* CONSERVATIVE PERSONAL-LOAN-LIKE FACTORS.
048600       5010-LOAN-TYPE-FACTORS.
048700           IF CR-LINK-LOAN-TYPE = 'PERSONAL'
048800               MOVE 1.0 TO WS-LN-MULTIPLIER
048900               MOVE 50000 TO WS-LN-CAP-AMT
049000           ELSE
049100           IF CR-LINK-LOAN-TYPE = 'AUTO'
049200               MOVE 1.5 TO WS-LN-MULTIPLIER
049300               MOVE 100000 TO WS-LN-CAP-AMT
049400           ELSE
049500           IF CR-LINK-LOAN-TYPE = 'MORTGAGE'
049600               MOVE 3.0 TO WS-LN-MULTIPLIER
049700               MOVE 500000 TO WS-LN-CAP-AMT
049800           ELSE
049900           IF CR-LINK-LOAN-TYPE = 'BUSINESS'
050000               MOVE 2.0 TO WS-LN-MULTIPLIER
050100               MOVE 250000 TO WS-LN-CAP-AMT
050200           ELSE
050300           IF CR-LINK-LOAN-TYPE = 'STUDENT'
050400               MOVE 1.2 TO WS-LN-MULTIPLIER
050500               MOVE 75000 TO WS-LN-CAP-AMT
050600           ELSE
050700               MOVE 1.0 TO WS-LN-MULTIPLIER
050800               MOVE 25000 TO WS-LN-CAP-AMT.
050900       5010-EXIT.
051000           EXIT.
051100*
051200* THREE REJECTION GATES, CHECKED IN ORDER, FIRST MATCH WINS --
051300* DEFAULT IS APPROVE.  09/07/00 PKR (TKT-0842) ADDED THE THIRD
051400* GATE: A VERY_HIGH RISK CUSTOMER MAY STILL BE APPROVED, BUT
051500* ONLY UP TO $5,000, REGARDLESS OF THE COMPUTED MAX LOAN AMT.
051600       5100-APPROVAL-DECISION.
051700           MOVE 'APPROVE' TO CR-LINK-DECISION.
051800           MOVE SPACES TO CR-LINK-REJECT-REASON.
051900* GATE 1 -- SCORE FLOOR
052000           IF CS-SCORE < 500
052100               MOVE 'REJECT ' TO CR-LINK-DECISION
052200               MOVE 'credit score too low'
052300                   TO CR-LINK-REJECT-REASON
052400               GO TO 5100-EXIT.
052500* GATE 2 -- REQUESTED AMOUNT OVER THE SIZED CEILING
052600           IF CR-LINK-REQUESTED-AMT > CR-LINK-MAX-LOAN-AMT
052700               MOVE 'REJECT ' TO CR-LINK-DECISION
052800               MOVE 'exceeds maximum approved amount'
052900                   TO CR-LINK-REJECT-REASON
053000               GO TO 5100-EXIT.
053100* GATE 3 -- VERY_HIGH RISK $5K HARD CAP (TKT-0842)
053200           IF CS-RISK-LEVEL = 'VERY_HIGH' AND
053300              CR-LINK-REQUESTED-AMT > 5000
053400               MOVE 'REJECT ' TO CR-LINK-DECISION
053500               MOVE 'high risk profile limits loan amt to $5K'
053600                   TO CR-LINK-REJECT-REASON.
053700       5100-EXIT.
053800           EXIT.
053900*
054000* CALENDAR-MONTH ARITHMETIC, NOT A DAY-EXACT COUNT -- CONVERTS
054100* BOTH DATES TO AN ABSOLUTE MONTH NUMBER (CENTURY*1200 +
054200* YEAR*12 + MONTH) AND SUBTRACTS.  A FUTURE-POSTED TXN (A
054300* CLOCK SKEW OR BAD FEED) IS FLOORED AT ZERO MONTHS, NEVER
054400* NEGATIVE, SO IT CANNOT LOOK OLDER THAN TODAY.
054500       8000-MONTHS-BETWEEN.
054600* 18/03/96 DWH -- CALENDAR-MONTH DIFFERENCE, TODAY MINUS
054700* THE TRANSACTION'S POSTED DATE, NOT A DAY-EXACT COUNT
054800           COMPUTE WS-MONTHS-BETWEEN =
054900               ((CRF-TODAY-CC * 100 + CRF-TODAY-YY) * 12
055000                  + CRF-TODAY-MM)
055100             - ((TXN-POST-CC * 100 + TXN-POST-YY) * 12
055200                  + TXN-POST-MM).
055300           IF WS-MONTHS-BETWEEN < 0
055400               MOVE 0 TO WS-MONTHS-BETWEEN.
055500       8000-EXIT.
055600           EXIT.
