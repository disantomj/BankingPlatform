000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LNPAY2000.
000300       AUTHOR.        L M SANDOVAL.
000400       INSTALLATION.  CNP BANKING SYSTEMS GROUP.
000500       DATE-WRITTEN.  09/04/1991.
000600       DATE-COMPILED.
000700       SECURITY.      CNP INTERNAL USE ONLY.
000800***********************************************************
000900* LNPAY2000 -- DAILY SCHEDULED LOAN PAYMENT BATCH
001000* FULL SEQUENTIAL PASS OF LOAN-FILE FOR LN-STATUS = ACTIVE.
001100* COMPUTES ACCRUED INTEREST/PRINCIPAL SPLIT, POSTS THE
001200* PAYMENT VIA ACCTSVC, ASSESSES LATE FEES/DELINQUENCY, AND
001300* WRITES THE LOAN PAYMENT RUN REPORT WITH CONTROL TOTALS.
001400* ALSO HOLDS THE ALTERNATE ENTRY LNPAY2000-MANUAL (SEE 5000)
001500* FOR AN ON-DEMAND MANUAL PAYMENT, CALLABLE OUTSIDE THE RUN.
001600***********************************************************
001700* CHANGE LOG
001800* 09/04/91 LMS ORIGINAL PROGRAM - DAILY PAYMENT SWEEP             TKT-0235
001900* 17/11/92 LMS ADDED DAILY-RATE INTEREST ACCRUAL METHOD           TKT-0291
002000* 03/06/94 DWH ADDED LATE FEE / 30-DAY DEFAULT ESCALATION         TKT-0390
002100* 21/02/97 DWH ADDED RUN REPORT WITH CONTROL BREAK TOTALS         TKT-0540
002200* 11/01/99 PKR Y2K - ALL DATE FIELDS NOW CCYYMMDD                 Y2K-0017
002300* 08/09/02 MCG ADDED MANUAL PAYMENT ON-DEMAND PARAGRAPH           TKT-1110
002400* 14/05/08 MCG CLEANUP OF DEAD 0277-STYLE BRANCH LOGIC            TKT-1350
002500* 19/06/09 MCG ADDED LNPAY2000-MANUAL ENTRY POINT, THE            TKT-1598
002600* 19/06/09 MCG OLD 2900 PARAGRAPH WAS NEVER REACHABLE             TKT-1598
002700* 19/06/09 MCG SETS RETURN-CODE 4 WHEN A LOAN IS DEFAULTED        TKT-1598
002800* 10/08/26 MCG FIXED 8500-DAYS-BETWEEN -- WAS A 30/360            TKT-1744
002900* 10/08/26 MCG APPROXIMATION, NOW TRUE CALENDAR DAYS              TKT-1744
003000* 10/08/26 MCG WS-TODAY-CCYYMMDD NOW FROM SYSTEM CLOCK, WAS       TKT-1745
003100* 10/08/26 MCG A FROZEN COMPILE-TIME LITERAL                      TKT-1745
003200***********************************************************
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900           SELECT LOAN-FILE ASSIGN TO LOANFILE
004000               ORGANIZATION IS SEQUENTIAL.
004100           SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE
004200               ORGANIZATION IS RELATIVE
004300               ACCESS MODE IS RANDOM
004400               RELATIVE KEY IS WS-ACCT-RELKEY.
004500           SELECT LOAN-PAYMENT-REPORT ASSIGN TO LNPAYRPT
004600               ORGANIZATION IS LINE SEQUENTIAL.
004700       DATA DIVISION.
004800       FILE SECTION.
004900* 19/06/09 MCG -- LOAN-RECORD AREA DOUBLES AS SCRATCH STORAGE
005000* WHEN THIS PROGRAM IS ENTERED AT LNPAY2000-MANUAL, SEE 5000
005100       FD  LOAN-FILE
005200           RECORD CONTAINS 281 CHARACTERS
005300           LABEL RECORDS ARE STANDARD
005400           DATA RECORD IS LOAN-RECORD.
005500       COPY LOANREC.
005600       FD  ACCOUNT-FILE
005700           RECORD CONTAINS 290 CHARACTERS
005800           LABEL RECORDS ARE STANDARD
005900           DATA RECORD IS ACCOUNT-RECORD.
006000       COPY ACCTREC.
006100       FD  LOAN-PAYMENT-REPORT
006200           RECORD CONTAINS 72 CHARACTERS
006300           DATA RECORD IS LP-REPORT-LINE.
006400       01  LP-REPORT-LINE              PIC X(72).
006500       WORKING-STORAGE SECTION.
006600* SET TO 4 AT 9000-FINAL-TOTALS IF ANY LOAN DEFAULTED THIS
006700* RUN, SO THE JCL STEP CAN CONDITION ON IT (TKT-1598).
006800       77  WS-RETURN-CODE              PIC 9(02) COMP VALUE ZERO.
006900       01  WS-LNPAY-SWITCHES.
007000           05  WS-EOF-SW               PIC X(01) VALUE 'N'.
007100               88  WS-END-OF-FILE          VALUE 'Y'.
007200           05  WS-PAY-DUE-SW           PIC X(01) VALUE 'N'.
007300               88  WS-PAYMENT-IS-DUE       VALUE 'Y'.
007400           05  WS-INSUFF-SW            PIC X(01) VALUE 'N'.
007500               88  WS-FUNDS-INSUFFICIENT   VALUE 'Y'.
007600* RUN-WIDE CONTROL TOTALS -- WRITTEN TO THE REPORT'S TOTALS
007700* LINE AND TO THE OPERATOR CONSOLE AT 9000-FINAL-TOTALS.
007800       01  WS-LNPAY-COUNTERS.
007900           05  WS-REC-CTR              PIC 9(07) COMP-3 VALUE 0.
008000           05  WS-PROCESSED-CTR        PIC 9(07) COMP-3 VALUE 0.
008100           05  WS-PAID-CTR             PIC 9(07) COMP-3 VALUE 0.
008200           05  WS-DELINQUENT-CTR       PIC 9(07) COMP-3 VALUE 0.
008300           05  WS-DEFAULTED-CTR        PIC 9(07) COMP-3 VALUE 0.
008400           05  WS-TOTAL-PRINCIPAL      PIC S9(17)V99 COMP-3
008500                                       VALUE 0.
008600           05  WS-TOTAL-INTEREST       PIC S9(17)V99 COMP-3
008700                                       VALUE 0.
008800           05  WS-SUB                  PIC S9(04) COMP.
008900       01  WS-SYSTEM-DATE.
009000           05  WS-SD-YY                PIC 9(02).
009100           05  WS-SD-MM                PIC 9(02).
009200           05  WS-SD-DD                PIC 9(02).
009300       01  WS-TODAY-CCYYMMDD           PIC 9(08) VALUE ZERO.
009400       01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
009500           05  WS-TODAY-CC             PIC 9(02).
009600           05  WS-TODAY-YY             PIC 9(02).
009700           05  WS-TODAY-MM             PIC 9(02).
009800           05  WS-TODAY-DD             PIC 9(02).
009900* DAYS-PER-MONTH LOOKUP TABLE, SUBSCRIPTED BY MONTH NUMBER AT
010000* 8530-DAYS-IN-MONTH -- FEBRUARY'S 28 IS BUMPED TO 29 IN A
010100* LEAP YEAR BY 8540-CHECK-LEAP-YEAR, NOT BY A SEPARATE ROW.
010200       01  WS-MONTH-DAYS-TABLE.
010300           05  FILLER                  PIC 9(02) VALUE 31.
010400           05  FILLER                  PIC 9(02) VALUE 28.
010500           05  FILLER                  PIC 9(02) VALUE 31.
010600           05  FILLER                  PIC 9(02) VALUE 30.
010700           05  FILLER                  PIC 9(02) VALUE 31.
010800           05  FILLER                  PIC 9(02) VALUE 30.
010900           05  FILLER                  PIC 9(02) VALUE 31.
011000           05  FILLER                  PIC 9(02) VALUE 31.
011100           05  FILLER                  PIC 9(02) VALUE 30.
011200           05  FILLER                  PIC 9(02) VALUE 31.
011300           05  FILLER                  PIC 9(02) VALUE 30.
011400           05  FILLER                  PIC 9(02) VALUE 31.
011500       01  WS-MONTH-DAYS-R REDEFINES WS-MONTH-DAYS-TABLE.
011600           05  WS-MONTH-DAYS           PIC 9(02) OCCURS 12 TIMES.
011700       01  WS-LEAP-FIELDS.
011800           05  WS-DAYS-IN-MONTH        PIC 9(02).
011900           05  WS-LEAP-SW              PIC X(01) VALUE 'N'.
012000               88  WS-IS-LEAP-YEAR         VALUE 'Y'.
012100           05  WS-LEAP-QUOT            PIC 9(04) COMP.
012200           05  WS-LEAP-REM             PIC 9(04) COMP.
012300           05  WS-WORK-DATE-CCYYMMDD   PIC 9(08).
012400       01  WS-NEXT-PAY-DATE            PIC 9(08).
012500       01  WS-NEXT-PAY-DATE-R REDEFINES WS-NEXT-PAY-DATE.
012600           05  WS-NPD-CC               PIC 9(02).
012700           05  WS-NPD-YY               PIC 9(02).
012800           05  WS-NPD-MM               PIC 9(02).
012900           05  WS-NPD-DD               PIC 9(02).
013000       01  WS-DATE-WORK.
013100           05  WS-DW-CCYY              PIC 9(04) COMP.
013200           05  WS-DW-MM                PIC 9(02) COMP.
013300           05  WS-DW-DD                PIC 9(02) COMP.
013400       01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
013500           05  WS-DW-CCYYMM            PIC 9(06).
013600           05  FILLER                  PIC X(02).
013700* 2200-ACCRUE-INTEREST AND 2500-INSUFFICIENT-FUNDS SHARE THIS
013800* GROUP -- THE SAME DAILY-RATE/DAYS-BETWEEN MACHINERY DRIVES
013900* BOTH INTEREST ACCRUAL AND LATE-DAYS COUNTING.
014000       01  WS-INTEREST-FIELDS.
014100           05  WS-DAILY-RATE           PIC S9V9(10) COMP-3.
014200           05  WS-DAYS-SINCE-ACTIVITY  PIC S9(05) COMP.
014300           05  WS-INTEREST-ACCRUED     PIC S9(17)V99 COMP-3.
014400           05  WS-PRINCIPAL-PORTION    PIC S9(17)V99 COMP-3.
014500           05  WS-TOTAL-PAYMENT        PIC S9(17)V99 COMP-3.
014600           05  WS-BASE-DATE-CCYYMMDD   PIC 9(08).
014700           05  WS-LATE-FEE             PIC S9(17)V99 COMP-3.
014800           05  WS-DAYS-LATE            PIC S9(05) COMP.
014900       01  WS-BASE-DATE-R REDEFINES WS-BASE-DATE-CCYYMMDD.
015000           05  WS-BD-CC                PIC 9(02).
015100           05  WS-BD-YY                PIC 9(02).
015200           05  WS-BD-MM                PIC 9(02).
015300           05  WS-BD-DD                PIC 9(02).
015400       01  WS-RESULT-STATUS            PIC X(10).
015500       01  WS-ACCT-RELKEY              PIC 9(09).
015600       01  WS-ACCT-LINKAGE.
015700           05  ACCT-FUNCTION-CODE      PIC X(10).
015800           05  ACCT-LINK-RETURN-CODE   PIC 9(02) COMP.
015900           05  ACCT-LINK-AMOUNT        PIC S9(17)V99 COMP-3.
016000       01  FROM-ACCOUNT-RECORD.
016100           COPY ACCTREC REPLACING ==ACCOUNT-RECORD== BY
016200                                  ==FROM-ACCOUNT-RECORD==.
016300       01  TO-ACCOUNT-RECORD.
016400           COPY ACCTREC REPLACING ==ACCOUNT-RECORD== BY
016500                                  ==TO-ACCOUNT-RECORD==.
016600       01  WS-TXN-LINK-RECORD.
016700           COPY TXNREC REPLACING ==TRANSACTION-RECORD== BY
016800                                 ==WS-TXN-LINK-RECORD==.
016900       01  WS-HEADING-LINE.
017000           05  FILLER PIC X(11) VALUE 'LOAN REF   '.
017100           05  FILLER PIC X(10) VALUE 'STATUS    '.
017200           05  FILLER PIC X(15) VALUE 'PRINCIPAL PAID '.
017300           05  FILLER PIC X(15) VALUE 'INTEREST PAID  '.
017400           05  FILLER PIC X(15) VALUE 'NEW BALANCE    '.
017500           05  FILLER PIC X(06) VALUE 'DAYSDQ'.
017600       01  WS-DETAIL-LINE.
017700           05  WS-DL-REFERENCE         PIC X(11).
017800           05  WS-DL-STATUS            PIC X(10).
017900           05  WS-DL-PRINCIPAL         PIC Z(12)9.99.
018000           05  WS-DL-INTEREST          PIC Z(12)9.99.
018100           05  WS-DL-NEW-BALANCE       PIC Z(12)9.99.
018200           05  WS-DL-DAYS-DELQ         PIC ZZZZZ9.
018300       01  WS-TOTALS-LINE.
018400           05  FILLER PIC X(14) VALUE 'RUN TOTALS -- '.
018500           05  FILLER PIC X(12) VALUE 'PROCESSED = '.
018600           05  WS-TL-PROCESSED         PIC ZZZZZZ9.
018700           05  FILLER PIC X(08) VALUE ' PAID = '.
018800           05  WS-TL-PAID              PIC ZZZZZZ9.
018900           05  FILLER PIC X(08) VALUE ' DELQ = '.
019000           05  WS-TL-DELQ              PIC ZZZZZZ9.
019100           05  FILLER PIC X(08) VALUE ' DFLT = '.
019200           05  WS-TL-DFLT              PIC ZZZZZZ9.
019300       LINKAGE SECTION.
019400* 19/06/09 MCG -- PARAMETERS FOR THE LNPAY2000-MANUAL ENTRY
019500       01  MP-LINKAGE.
019600           05  MP-LOAN-AREA            PIC X(281).
019700           05  MP-LINK-PAYMENT-AMOUNT  PIC S9(17)V99 COMP-3.
019800           05  MP-LINK-RETURN-CODE     PIC 9(02) COMP.
019900               88  MP-LINK-OK              VALUE 0.
020000               88  MP-LINK-REJECTED        VALUE 1.
020100***********************************************************
020200       PROCEDURE DIVISION.
020300***********************************************************
020400* PROGRAM NARRATIVE --
020500* 1. GET TODAY'S DATE, OPEN FILES, WRITE THE REPORT HEADING.
020600* 2. ONE PASS OF LOAN-FILE -- EVERY ACTIVE LOAN IS CHECKED
020700*    FOR A DUE PAYMENT; LOANS NOT YET DUE ARE SKIPPED AND
020800*    STILL WRITTEN TO THE REPORT AS SKIPPED.
020900* 3. A DUE PAYMENT IS SPLIT INTO INTEREST/PRINCIPAL, POSTED
021000*    AGAINST THE DISBURSEMENT ACCOUNT VIA ACCTSVC IF FUNDS
021100*    ARE SUFFICIENT, OTHERWISE A LATE FEE IS ASSESSED AND
021200*    THE LOAN MAY ESCALATE TO DELINQUENT OR DEFAULTED.
021300* 4. CONTROL TOTALS ARE WRITTEN AT END OF RUN AND A NONZERO
021400*    RETURN-CODE IS SET IF ANY LOAN DEFAULTED THIS RUN.
021500       0000-LNPAY2000-MAIN.
021600           PERFORM 0050-GET-CURRENT-DATE THRU 0050-EXIT.
021700           PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
021800           PERFORM 0200-READ-LOAN THRU 0200-EXIT.
021900           PERFORM 2000-PROCESS-LOAN THRU 2000-EXIT
022000               UNTIL WS-END-OF-FILE.
022100           PERFORM 9000-FINAL-TOTALS THRU 9000-EXIT.
022200           STOP RUN.
022300*
022400* 10/08/26 MCG -- DERIVES TODAY'S DATE FROM THE SYSTEM CLOCK,
022500* WAS A FROZEN COMPILE-TIME LITERAL.  CENTURY WINDOW MATCHES
022600* THE Y2K-0017 REMEDIATION ALREADY DONE ELSEWHERE IN THIS
022700* PROGRAM.                                                        TKT-1745
022800       0050-GET-CURRENT-DATE.
022900           ACCEPT WS-SYSTEM-DATE FROM DATE.
023000           IF WS-SD-YY < 50
023100               MOVE 20 TO WS-TODAY-CC
023200           ELSE
023300               MOVE 19 TO WS-TODAY-CC.
023400           MOVE WS-SD-YY TO WS-TODAY-YY.
023500           MOVE WS-SD-MM TO WS-TODAY-MM.
023600           MOVE WS-SD-DD TO WS-TODAY-DD.
023700       0050-EXIT.
023800           EXIT.
023900*
024000* ACCOUNT-FILE IS OPENED I-O (NOT INPUT) SINCE 2400-POST-PAYMENT
024100* REWRITES THE DISBURSEMENT ACCOUNT'S BALANCE IN PLACE.
024200       0100-OPEN-FILES.
024300           OPEN INPUT LOAN-FILE.
024400           OPEN I-O   ACCOUNT-FILE.
024500           OPEN OUTPUT LOAN-PAYMENT-REPORT.
024600           MOVE WS-HEADING-LINE TO LP-REPORT-LINE.
024700           WRITE LP-REPORT-LINE.
024800       0100-EXIT.
024900           EXIT.
025000*
025100       0200-READ-LOAN.
025200           READ LOAN-FILE
025300               AT END MOVE 'Y' TO WS-EOF-SW
025400               NOT AT END ADD 1 TO WS-REC-CTR.
025500       0200-EXIT.
025600           EXIT.
025700*
025800* ONLY ACTIVE LOANS ARE EVEN CONSIDERED -- CLOSED/DEFAULTED/
025900* PENDING LOANS PASS THROUGH UNTOUCHED AND UNREPORTED.
026000       2000-PROCESS-LOAN.
026100           IF LN-STATUS NOT = 'ACTIVE'
026200               GO TO 2000-NEXT-LOAN.
026300           ADD 1 TO WS-PROCESSED-CTR.
026400           PERFORM 2100-NEXT-PAYMENT-DATE THRU 2100-EXIT.
026500* NOT YET DUE -- STILL LOGGED TO THE REPORT SO THE OPERATOR
026600* CAN SEE EVERY ACTIVE LOAN WAS CONSIDERED, NOT JUST THE PAID.
026700           IF WS-NEXT-PAY-DATE > WS-TODAY-CCYYMMDD
026800               MOVE 'SKIPPED   ' TO WS-RESULT-STATUS
026900               MOVE ZERO TO WS-PRINCIPAL-PORTION
027000               MOVE ZERO TO WS-INTEREST-ACCRUED
027100               PERFORM 8000-WRITE-REPORT-LINE THRU 8000-EXIT
027200               GO TO 2000-NEXT-LOAN.
027300           PERFORM 2200-ACCRUE-INTEREST THRU 2200-EXIT.
027400           PERFORM 2300-SPLIT-PAYMENT THRU 2300-EXIT.
027500           MOVE LN-DISB-ACCT-ID TO WS-ACCT-RELKEY.
027600* INVALID KEY (ACCOUNT NOT FOUND) IS IGNORED HERE -- THE
027700* AVAILABLE-BALANCE CHECK BELOW THEN SEES AN UNCHANGED
027800* FROM-ACCOUNT-RECORD AND ROUTES TO INSUFFICIENT FUNDS.
027900           READ ACCOUNT-FILE INTO FROM-ACCOUNT-RECORD
028000               INVALID KEY CONTINUE.
028100* CHECKS AVAILABLE BALANCE, NOT POSTED BALANCE -- SAME RULE
028200* ACCTSVC ENFORCES ON A WITHDRAWAL.
028300           IF ACCT-AVAIL-BALANCE OF FROM-ACCOUNT-RECORD
028400                   < WS-TOTAL-PAYMENT
028500               PERFORM 2500-INSUFFICIENT-FUNDS THRU 2500-EXIT
028600           ELSE
028700               PERFORM 2400-POST-PAYMENT THRU 2400-EXIT
028800               PERFORM 2600-CLOSE-IF-PAID-OFF THRU 2600-EXIT.
028900           PERFORM 8000-WRITE-REPORT-LINE THRU 8000-EXIT.
029000           REWRITE LOAN-RECORD.
029100       2000-NEXT-LOAN.
029200           PERFORM 0200-READ-LOAN THRU 0200-EXIT.
029300       2000-EXIT.
029400           EXIT.
029500*
029600* A ONE_TIME LOAN HAS EXACTLY ONE PAYMENT -- THE FIRST-PAYMENT
029700* DATE IF NONE HAS BEEN MADE YET, OR THE LAST-PAYMENT DATE
029800* ITSELF (SO IT WILL NEVER BE DUE AGAIN ONCE PAID).  A
029900* RECURRING LOAN ADVANCES ONE FREQUENCY-SIZED HOP PAST ITS
030000* LAST PAYMENT, OR USES THE FIRST-PAYMENT DATE IF NONE MADE.
030100       2100-NEXT-PAYMENT-DATE.
030200           IF LN-PAYMENT-FREQ = 'ONE_TIME'
030300               IF LN-LAST-PAYMENT-DATE NOT = ZERO
030400                   MOVE LN-LAST-PAYMENT-DATE TO WS-NEXT-PAY-DATE
030500               ELSE
030600                   MOVE LN-FIRST-PAYMENT-DATE TO WS-NEXT-PAY-DATE
030700               GO TO 2100-EXIT.
030800           IF LN-LAST-PAYMENT-DATE = ZERO
030900               MOVE LN-FIRST-PAYMENT-DATE TO WS-NEXT-PAY-DATE
031000               GO TO 2100-EXIT.
031100           MOVE LN-LAST-PAYMENT-DATE TO WS-NEXT-PAY-DATE.
031200           MOVE WS-NPD-CC TO WS-DW-CCYY(1:2).
031300           MOVE WS-NPD-YY TO WS-DW-CCYY(3:2).
031400           MOVE WS-NPD-MM TO WS-DW-MM.
031500           MOVE WS-NPD-DD TO WS-DW-DD.
031600           IF LN-PAYMENT-FREQ = 'WEEKLY'
031700               ADD 7 TO WS-DW-DD
031800           ELSE
031900           IF LN-PAYMENT-FREQ = 'QUARTERLY'
032000               ADD 3 TO WS-DW-MM
032100           ELSE
032200           IF LN-PAYMENT-FREQ = 'SEMI_ANNUALLY'
032300               ADD 6 TO WS-DW-MM
032400           ELSE
032500           IF LN-PAYMENT-FREQ = 'ANNUALLY'
032600               ADD 1 TO WS-DW-CCYY
032700           ELSE
032800               ADD 1 TO WS-DW-MM.
032900           IF WS-DW-MM > 12
033000               SUBTRACT 12 FROM WS-DW-MM
033100               ADD 1 TO WS-DW-CCYY.
033200           MOVE WS-DW-CCYYMM TO WS-NEXT-PAY-DATE(1:6).
033300           MOVE WS-DW-DD TO WS-NEXT-PAY-DATE(7:2).
033400       2100-EXIT.
033500           EXIT.
033600*
033700* INTEREST ACCRUES DAILY FROM THE LAST PAYMENT DATE, OR IF NONE,
033800* FROM DISBURSEMENT, OR IF NEITHER, FROM THE APPLICATION DATE.
033900* 17/11/92 LMS -- DAILY-RATE METHOD: ANNUAL RATE / 365, TIMES
034000* CURRENT BALANCE, TIMES DAYS SINCE THE BASE DATE.
034100       2200-ACCRUE-INTEREST.
034200           IF LN-LAST-PAYMENT-DATE NOT = ZERO
034300               MOVE LN-LAST-PAYMENT-DATE TO WS-BASE-DATE-CCYYMMDD
034400           ELSE
034500           IF LN-DISBURSEMENT-DATE NOT = ZERO
034600               MOVE LN-DISBURSEMENT-DATE TO WS-BASE-DATE-CCYYMMDD
034700           ELSE
034800               MOVE LN-APPLICATION-DATE TO WS-BASE-DATE-CCYYMMDD.
034900           PERFORM 8500-DAYS-BETWEEN THRU 8500-EXIT.
035000           COMPUTE WS-DAILY-RATE ROUNDED =
035100               LN-INTEREST-RATE / 365.
035200           COMPUTE WS-INTEREST-ACCRUED ROUNDED =
035300               LN-CURRENT-BALANCE * WS-DAILY-RATE *
035400               WS-DAYS-SINCE-ACTIVITY.
035500       2200-EXIT.
035600           EXIT.
035700*
035800* STANDARD SPLIT IS PAYMENT MINUS ACCRUED INTEREST = PRINCIPAL.
035900* ON THE FINAL PAYMENT THE COMPUTED PRINCIPAL CAN EXCEED THE
036000* REMAINING BALANCE -- CLAMP IT SO THE LOAN DOES NOT GO
036100* NEGATIVE, AND RECOMPUTE THE ACTUAL TOTAL COLLECTED.
036200       2300-SPLIT-PAYMENT.
036300           COMPUTE WS-PRINCIPAL-PORTION =
036400               LN-MONTHLY-PAYMENT - WS-INTEREST-ACCRUED.
036500           IF WS-PRINCIPAL-PORTION > LN-CURRENT-BALANCE
036600               MOVE LN-CURRENT-BALANCE TO WS-PRINCIPAL-PORTION
036700               COMPUTE WS-TOTAL-PAYMENT =
036800                   WS-PRINCIPAL-PORTION + WS-INTEREST-ACCRUED
036900           ELSE
037000               COMPUTE WS-TOTAL-PAYMENT =
037100                   LN-MONTHLY-PAYMENT.
037200       2300-EXIT.
037300           EXIT.
037400*
037500* POSTS A WITHDRAWAL AGAINST THE DISBURSEMENT ACCOUNT VIA
037600* ACCTSVC (SO OVERDRAFT/NEGATIVE-BALANCE RULES ARE ENFORCED
037700* CONSISTENTLY WITH EVERY OTHER WITHDRAWAL IN THE SYSTEM),
037800* THEN UPDATES THE LOAN'S OWN RUNNING TOTALS AND COUNTERS.
037900       2400-POST-PAYMENT.
038000           MOVE 'POST-WD' TO ACCT-FUNCTION-CODE.
038100           MOVE WS-TOTAL-PAYMENT TO ACCT-LINK-AMOUNT.
038200           MOVE LN-DISB-ACCT-ID TO TXN-FROM-ACCT-ID OF
038300               WS-TXN-LINK-RECORD.
038400           MOVE 'WITHDRAWAL' TO TXN-TYPE OF WS-TXN-LINK-RECORD.
038500           CALL 'ACCTSVC' USING WS-ACCT-LINKAGE
038600               FROM-ACCOUNT-RECORD TO-ACCOUNT-RECORD
038700               WS-TXN-LINK-RECORD.
038800           MOVE LN-DISB-ACCT-ID TO WS-ACCT-RELKEY.
038900           REWRITE ACCOUNT-RECORD FROM FROM-ACCOUNT-RECORD.
039000           SUBTRACT WS-PRINCIPAL-PORTION FROM LN-CURRENT-BALANCE.
039100           ADD WS-INTEREST-ACCRUED TO LN-TOTAL-INTEREST-PAID.
039200           ADD WS-TOTAL-PAYMENT TO LN-TOTAL-PAID-AMT.
039300           ADD 1 TO LN-PAYMENTS-MADE.
039400           SUBTRACT 1 FROM LN-PAYMENTS-REMAINING.
039500           MOVE WS-TODAY-CCYYMMDD TO LN-LAST-PAYMENT-DATE.
039600           MOVE ZERO TO LN-DAYS-DELINQUENT.
039700           MOVE 'PAID      ' TO WS-RESULT-STATUS.
039800           ADD WS-PRINCIPAL-PORTION TO WS-TOTAL-PRINCIPAL.
039900           ADD WS-INTEREST-ACCRUED TO WS-TOTAL-INTEREST.
040000           ADD 1 TO WS-PAID-CTR.
040100       2400-EXIT.
040200           EXIT.
040300*
040400* 03/06/94 DWH -- FLAT $25 PLUS 5% OF THE SCHEDULED PAYMENT,
040500* ADDED TO THE LOAN'S LATE-FEES-ACCRUED TOTAL (NOT COLLECTED
040600* HERE -- THAT IS A SEPARATE COLLECTION PROCESS).  A LOAN
040700* OVER 30 DAYS PAST DUE IS ESCALATED TO DEFAULTED, WHICH
040800* STOPS FURTHER PROCESSING BY THIS PROGRAM ON FUTURE RUNS.
040900       2500-INSUFFICIENT-FUNDS.
041000           MOVE WS-NEXT-PAY-DATE TO WS-BASE-DATE-CCYYMMDD.
041100           PERFORM 8500-DAYS-BETWEEN THRU 8500-EXIT.
041200           MOVE WS-DAYS-SINCE-ACTIVITY TO WS-DAYS-LATE.
041300           COMPUTE WS-LATE-FEE ROUNDED =
041400               25.00 + (LN-MONTHLY-PAYMENT * 0.05).
041500           ADD WS-LATE-FEE TO LN-LATE-FEES-ACCRUED.
041600           ADD WS-DAYS-LATE TO LN-DAYS-DELINQUENT.
041700           IF WS-DAYS-LATE > 30
041800               MOVE 'DEFAULTED' TO LN-STATUS
041900               MOVE 'DEFAULTED ' TO WS-RESULT-STATUS
042000               ADD 1 TO WS-DEFAULTED-CTR
042100           ELSE
042200               MOVE 'DELINQUENT' TO WS-RESULT-STATUS
042300               ADD 1 TO WS-DELINQUENT-CTR.
042400           MOVE ZERO TO WS-PRINCIPAL-PORTION WS-INTEREST-ACCRUED.
042500       2500-EXIT.
042600           EXIT.
042700*
042800* A LOAN IS ONLY CLOSED BY PAYING DOWN THE BALANCE -- THERE IS
042900* NO SEPARATE "PAID OFF EARLY" FUNCTION CODE.
043000       2600-CLOSE-IF-PAID-OFF.
043100           IF LN-CURRENT-BALANCE <= ZERO
043200               MOVE ZERO TO LN-CURRENT-BALANCE
043300               MOVE ZERO TO LN-PAYMENTS-REMAINING
043400               MOVE 'CLOSED    ' TO LN-STATUS.
043500       2600-EXIT.
043600           EXIT.
043700*
043800       2900-MANUAL-PAYMENT.
043900* 08/09/02 MCG -- ON-DEMAND VARIANT, NOT PART OF DAILY PASS
044000           MOVE LN-LAST-PAYMENT-DATE TO WS-BASE-DATE-CCYYMMDD.
044100           IF WS-BASE-DATE-CCYYMMDD = ZERO
044200               IF LN-DISBURSEMENT-DATE NOT = ZERO
044300                   MOVE LN-DISBURSEMENT-DATE TO
044400                       WS-BASE-DATE-CCYYMMDD
044500               ELSE
044600                   MOVE LN-APPLICATION-DATE TO
044700                       WS-BASE-DATE-CCYYMMDD.
044800           PERFORM 8500-DAYS-BETWEEN THRU 8500-EXIT.
044900           COMPUTE WS-DAILY-RATE ROUNDED = LN-INTEREST-RATE / 365.
045000           COMPUTE WS-INTEREST-ACCRUED ROUNDED =
045100               LN-CURRENT-BALANCE * WS-DAILY-RATE *
045200               WS-DAYS-SINCE-ACTIVITY.
045300           COMPUTE WS-PRINCIPAL-PORTION =
045400               WS-TOTAL-PAYMENT - WS-INTEREST-ACCRUED.
045500           IF WS-PRINCIPAL-PORTION < ZERO
045600               MOVE ZERO TO WS-PRINCIPAL-PORTION
045700               MOVE WS-TOTAL-PAYMENT TO WS-INTEREST-ACCRUED.
045800           IF WS-PRINCIPAL-PORTION > LN-CURRENT-BALANCE
045900               MOVE LN-CURRENT-BALANCE TO WS-PRINCIPAL-PORTION.
046000           PERFORM 2400-POST-PAYMENT THRU 2400-EXIT.
046100           PERFORM 2600-CLOSE-IF-PAID-OFF THRU 2600-EXIT.
046200       2900-EXIT.
046300           EXIT.
046400*
046500* 19/06/09 MCG -- ALTERNATE ENTRY POINT, CALLABLE AS
046600* 'LNPAY2000-MANUAL' BY A TELLER/ON-DEMAND PAYMENT PROGRAM.
046700* LOAN-FILE IS NOT OPEN ON THIS PATH -- THE LOAN-RECORD AREA
046800* IS USED ONLY AS SCRATCH STORAGE FOR THE CALLER'S RECORD.
046900       5000-MANUAL-PAYMENT-ENTRY.
047000           ENTRY 'LNPAY2000-MANUAL' USING MP-LOAN-AREA
047100               MP-LINK-PAYMENT-AMOUNT MP-LINK-RETURN-CODE.
047200           MOVE MP-LOAN-AREA TO LOAN-RECORD.
047300           MOVE MP-LINK-PAYMENT-AMOUNT TO WS-TOTAL-PAYMENT.
047400           MOVE 0 TO MP-LINK-RETURN-CODE.
047500           MOVE LN-DISB-ACCT-ID TO WS-ACCT-RELKEY.
047600           OPEN I-O ACCOUNT-FILE.
047700           READ ACCOUNT-FILE INTO FROM-ACCOUNT-RECORD
047800               INVALID KEY MOVE 1 TO MP-LINK-RETURN-CODE.
047900           IF MP-LINK-RETURN-CODE = 0
048000               PERFORM 2900-MANUAL-PAYMENT THRU 2900-EXIT.
048100           CLOSE ACCOUNT-FILE.
048200           MOVE LOAN-RECORD TO MP-LOAN-AREA.
048300           GOBACK.
048400*
048500* ONE DETAIL LINE PER LOAN CONSIDERED THIS RUN -- SKIPPED,
048600* PAID, DELINQUENT AND DEFAULTED LOANS ALL GET A LINE SO THE
048700* REPORT ACCOUNTS FOR EVERY ACTIVE LOAN ON FILE.
048800       8000-WRITE-REPORT-LINE.
048900           MOVE LN-REFERENCE TO WS-DL-REFERENCE.
049000           MOVE WS-RESULT-STATUS TO WS-DL-STATUS.
049100           MOVE WS-PRINCIPAL-PORTION TO WS-DL-PRINCIPAL.
049200           MOVE WS-INTEREST-ACCRUED TO WS-DL-INTEREST.
049300           MOVE LN-CURRENT-BALANCE TO WS-DL-NEW-BALANCE.
049400           MOVE LN-DAYS-DELINQUENT TO WS-DL-DAYS-DELQ.
049500           MOVE WS-DETAIL-LINE TO LP-REPORT-LINE.
049600           WRITE LP-REPORT-LINE.
049700       8000-EXIT.
049800           EXIT.
049900*
050000* 10/08/26 MCG -- WAS A 30-DAY-MONTH/360-DAY-YEAR APPROXIMATION
050100* (17/11/92 LMS), WHICH DID NOT MATCH TRUE CALENDAR DAYS FOR
050200* DAILY INTEREST ACCRUAL OR THE 30-DAY DEFAULT THRESHOLD.
050300* NOW STEPS THE BASE DATE FORWARD ONE CALENDAR DAY AT A TIME
050400* TO TODAY, COUNTING EACH STEP.                                   TKT-1744
050500       8500-DAYS-BETWEEN.
050600           MOVE WS-BD-CC TO WS-DW-CCYY(1:2).
050700           MOVE WS-BD-YY TO WS-DW-CCYY(3:2).
050800           MOVE WS-BD-MM TO WS-DW-MM.
050900           MOVE WS-BD-DD TO WS-DW-DD.
051000           MOVE ZERO TO WS-DAYS-SINCE-ACTIVITY.
051100           PERFORM 8510-PACK-WORK-DATE THRU 8510-EXIT.
051200           PERFORM 8520-STEP-ONE-DAY THRU 8520-EXIT
051300               UNTIL WS-WORK-DATE-CCYYMMDD NOT LESS THAN
051400                   WS-TODAY-CCYYMMDD.
051500       8500-EXIT.
051600           EXIT.
051700*
051800* REPACKS THE CCYY/MM/DD WORKING FIELDS BACK INTO ONE 8-DIGIT
051900* COMPARABLE DATE -- CALLED AFTER EVERY STEP FORWARD.
052000       8510-PACK-WORK-DATE.
052100           MOVE WS-DW-CCYYMM TO WS-WORK-DATE-CCYYMMDD(1:6).
052200           MOVE WS-DW-DD TO WS-WORK-DATE-CCYYMMDD(7:2).
052300       8510-EXIT.
052400           EXIT.
052500*
052600* ONE CALENDAR DAY AT A TIME, ROLLING MONTH AND YEAR AS NEEDED
052700* -- DELIBERATELY SIMPLE SINCE THE LOOP RUNS AT MOST A FEW
052800* HUNDRED TIMES (THE LONGEST GAP BETWEEN PAYMENTS).
052900       8520-STEP-ONE-DAY.
053000           ADD 1 TO WS-DW-DD.
053100           PERFORM 8530-DAYS-IN-MONTH THRU 8530-EXIT.
053200           IF WS-DW-DD > WS-DAYS-IN-MONTH
053300               MOVE 1 TO WS-DW-DD
053400               ADD 1 TO WS-DW-MM.
053500           IF WS-DW-MM > 12
053600               MOVE 1 TO WS-DW-MM
053700               ADD 1 TO WS-DW-CCYY.
053800           PERFORM 8510-PACK-WORK-DATE THRU 8510-EXIT.
053900           ADD 1 TO WS-DAYS-SINCE-ACTIVITY.
054000       8520-EXIT.
054100           EXIT.
054200*
054300* LOOKS UP THE CALENDAR DAY COUNT FOR THE CURRENT WORK MONTH,
054400* THEN ADDS A LEAP DAY TO FEBRUARY WHEN APPLICABLE.
054500       8530-DAYS-IN-MONTH.
054600           MOVE WS-DW-MM TO WS-SUB.
054700           MOVE WS-MONTH-DAYS(WS-SUB) TO WS-DAYS-IN-MONTH.
054800           IF WS-DW-MM = 2
054900               PERFORM 8540-CHECK-LEAP-YEAR THRU 8540-EXIT
055000               IF WS-IS-LEAP-YEAR
055100                   ADD 1 TO WS-DAYS-IN-MONTH.
055200       8530-EXIT.
055300           EXIT.
055400*
055500* STANDARD GREGORIAN RULE -- DIVISIBLE BY 4 IS LEAP UNLESS ALSO
055600* DIVISIBLE BY 100, UNLESS ALSO DIVISIBLE BY 400 (2000 WAS A
055700* LEAP YEAR, 1900 AND 2100 ARE NOT).
055800       8540-CHECK-LEAP-YEAR.
055900           MOVE 'N' TO WS-LEAP-SW.
056000           DIVIDE WS-DW-CCYY BY 4 GIVING WS-LEAP-QUOT
056100               REMAINDER WS-LEAP-REM.
056200           IF WS-LEAP-REM = 0
056300               MOVE 'Y' TO WS-LEAP-SW
056400               DIVIDE WS-DW-CCYY BY 100 GIVING WS-LEAP-QUOT
056500                   REMAINDER WS-LEAP-REM
056600               IF WS-LEAP-REM = 0
056700                   MOVE 'N' TO WS-LEAP-SW
056800                   DIVIDE WS-DW-CCYY BY 400 GIVING WS-LEAP-QUOT
056900                       REMAINDER WS-LEAP-REM
057000                   IF WS-LEAP-REM = 0
057100                       MOVE 'Y' TO WS-LEAP-SW.
057200       8540-EXIT.
057300           EXIT.
057400*
057500* 21/02/97 DWH -- END-OF-RUN CONTROL BREAK.  TOTALS LINE GOES
057600* TO THE PRINTED REPORT; THE DOLLAR TOTALS ALSO GO TO THE
057700* OPERATOR CONSOLE FOR A QUICK SANITY CHECK WITHOUT PULLING
057800* THE FULL REPORT.  19/06/09 MCG (TKT-1598) ADDED THE NONZERO
057900* RETURN-CODE WHEN ANY LOAN DEFAULTED THIS RUN.
058000       9000-FINAL-TOTALS.
058100           MOVE WS-PROCESSED-CTR TO WS-TL-PROCESSED.
058200           MOVE WS-PAID-CTR TO WS-TL-PAID.
058300           MOVE WS-DELINQUENT-CTR TO WS-TL-DELQ.
058400           MOVE WS-DEFAULTED-CTR TO WS-TL-DFLT.
058500           MOVE WS-TOTALS-LINE TO LP-REPORT-LINE.
058600           WRITE LP-REPORT-LINE.
058700           DISPLAY 'LNPAY2000 TOTAL PRINCIPAL ' WS-TOTAL-PRINCIPAL
058800               UPON CRT.
058900           DISPLAY 'LNPAY2000 TOTAL INTEREST  ' WS-TOTAL-INTEREST
059000               UPON CRT.
059100           IF WS-DEFAULTED-CTR > ZERO
059200               MOVE 4 TO WS-RETURN-CODE
059300           ELSE
059400               MOVE 0 TO WS-RETURN-CODE.
059500           MOVE WS-RETURN-CODE TO RETURN-CODE.
059600           CLOSE LOAN-FILE ACCOUNT-FILE LOAN-PAYMENT-REPORT.
059700       9000-EXIT.
059800           EXIT.
