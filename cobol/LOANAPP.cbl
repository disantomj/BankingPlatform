000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    LOANAPP.
000300       AUTHOR.        R T JABLONSKI.
000400       INSTALLATION.  CNP BANKING SYSTEMS GROUP.
000500       DATE-WRITTEN.  25/03/1996.
000600       DATE-COMPILED.
000700       SECURITY.      CNP INTERNAL USE ONLY.
000800***********************************************************
000900* LOANAPP -- LOAN APPLICATION PROCESSING DRIVER
001000* SEQUENTIAL PASS OF LOAN-FILE FOR LN-STATUS = PENDING.
001100* CALLS CRSCORE1 FOR THE UNDERWRITING DECISION, COMPUTES
001200* FIRST-PAYMENT/MATURITY/MONTHLY-PAYMENT, AND REWRITES THE
001300* LOAN-RECORD APPROVED OR REJECTED.
001400***********************************************************
001500* CHANGE LOG
001600* 25/03/96 RTJ ORIGINAL PROGRAM - LOAN APPLICATION DRIVER         TKT-0472
001700* 10/10/96 RTJ ADDED MONTHLY PAYMENT AMORTIZATION CALC            TKT-0483
001800* 06/02/98 LMS ADDED FIRST-PAYMENT-DATE FREQUENCY TABLE           TKT-0570
001900* 25/01/99 PKR Y2K - ALL DATE ARITHMETIC NOW FULL CENTURY         Y2K-0021
002000* 12/08/01 MCG ADDED MATURITY DATE CALENDAR-MONTH ADVANCE         TKT-1030
002100* 19/04/04 MCG CLEANUP OF DEAD 0589-STYLE BRANCH LOGIC            TKT-1210
002200* 11/09/09 MCG ADDED LN-REFERENCE GENERATION, WAS MISSING         TKT-1622
002300* 03/02/11 MCG FIXED 2410-AMORTIZE -- FACTOR WAS (1+R)**N+1       TKT-1688
002400* 10/08/26 MCG FIXED 8100-NORMALIZE-DAYS -- HARDCODED A           TKT-1743
002500* 10/08/26 MCG 28-DAY MONTH, NOW USES ACTUAL DAYS-IN-MONTH        TKT-1743
002600* 10/08/26 MCG WS-TODAY-CCYYMMDD NOW FROM SYSTEM CLOCK, WAS       TKT-1745
002700* 10/08/26 MCG A FROZEN COMPILE-TIME LITERAL                      TKT-1745
002800* 10/08/26 MCG FIXED 8200-NORMALIZE-MONTHS -- ONE FIXED           TKT-1762
002900* 10/08/26 MCG SUBTRACT LEFT LONG TERMS UNNORMALIZED              TKT-1762
003000***********************************************************
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500       INPUT-OUTPUT SECTION.
003600       FILE-CONTROL.
003700* LOAN-FILE IS THE SOLE INPUT/OUTPUT -- UPDATED IN PLACE
003800* (I-O OPEN MODE) SO EACH DECISIONED RECORD IS REWRITTEN
003900* WITHOUT A SEPARATE OUTPUT FILE OR SORT STEP.
004000           SELECT LOAN-FILE ASSIGN TO LOANFILE
004100               ORGANIZATION IS SEQUENTIAL.
004200       DATA DIVISION.
004300       FILE SECTION.
004400       FD  LOAN-FILE
004500           RECORD CONTAINS 281 CHARACTERS
004600           LABEL RECORDS ARE STANDARD
004700           DATA RECORD IS LOAN-RECORD.
004800       COPY LOANREC.
004900* WS-RETURN-CODE IS MOVED TO THE RETURN-CODE SPECIAL
005000* REGISTER AT 9000-END-RUN SO THE SCHEDULER CAN CONDITION
005100* THE NEXT JOB STEP ON WHETHER ANY LOAN WAS REJECTED.
005200       WORKING-STORAGE SECTION.
005300       77  WS-RETURN-CODE              PIC 9(02) COMP VALUE ZERO.
005400       01  WS-LOANAPP-SWITCHES.
005500           05  WS-EOF-SW               PIC X(01) VALUE 'N'.
005600               88  WS-END-OF-FILE          VALUE 'Y'.
005700* RUN TOTALS -- DISPLAYED TO THE OPERATOR CONSOLE AT 9000-
005800* END-RUN.  THIS PROGRAM WRITES NO PRINTED REPORT.
005900       01  WS-LOANAPP-COUNTERS.
006000           05  WS-REC-CTR              PIC 9(07) COMP-3 VALUE 0.
006100           05  WS-APPROVED-CTR         PIC 9(07) COMP-3 VALUE 0.
006200           05  WS-REJECTED-CTR         PIC 9(07) COMP-3 VALUE 0.
006300           05  WS-SUB                  PIC S9(04) COMP.
006400       01  WS-SYSTEM-DATE.
006500           05  WS-SD-YY                PIC 9(02).
006600           05  WS-SD-MM                PIC 9(02).
006700           05  WS-SD-DD                PIC 9(02).
006800       01  WS-TODAY-CCYYMMDD           PIC 9(08) VALUE ZERO.
006900       01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
007000           05  WS-TODAY-CC             PIC 9(02).
007100           05  WS-TODAY-YY             PIC 9(02).
007200           05  WS-TODAY-MM             PIC 9(02).
007300           05  WS-TODAY-DD             PIC 9(02).
007400* DAYS-PER-MONTH LOOKUP FOR 8100-NORMALIZE-DAYS' WEEKLY
007500* ROLLOVER CHECK -- SUBSCRIPTED BY MONTH NUMBER.
007600       01  WS-MONTH-DAYS-TABLE.
007700           05  FILLER                  PIC 9(02) VALUE 31.
007800           05  FILLER                  PIC 9(02) VALUE 28.
007900           05  FILLER                  PIC 9(02) VALUE 31.
008000           05  FILLER                  PIC 9(02) VALUE 30.
008100           05  FILLER                  PIC 9(02) VALUE 31.
008200           05  FILLER                  PIC 9(02) VALUE 30.
008300           05  FILLER                  PIC 9(02) VALUE 31.
008400           05  FILLER                  PIC 9(02) VALUE 31.
008500           05  FILLER                  PIC 9(02) VALUE 30.
008600           05  FILLER                  PIC 9(02) VALUE 31.
008700           05  FILLER                  PIC 9(02) VALUE 30.
008800           05  FILLER                  PIC 9(02) VALUE 31.
008900       01  WS-MONTH-DAYS-R REDEFINES WS-MONTH-DAYS-TABLE.
009000           05  WS-MONTH-DAYS           PIC 9(02) OCCURS 12 TIMES.
009100       01  WS-LEAP-FIELDS.
009200           05  WS-DAYS-IN-MONTH        PIC 9(02).
009300           05  WS-LEAP-SW              PIC X(01) VALUE 'N'.
009400               88  WS-IS-LEAP-YEAR         VALUE 'Y'.
009500           05  WS-LEAP-QUOT            PIC 9(04) COMP.
009600           05  WS-LEAP-REM             PIC 9(04) COMP.
009700* SCRATCH DATE BROKEN INTO CCYY/MM/DD FOR ARITHMETIC, THEN
009800* REPACKED BY 8300-PACK-DATE -- SHARED BY 2200 AND 2300.
009900       01  WS-DATE-WORK.
010000           05  WS-DW-CCYY              PIC 9(04) COMP.
010100           05  WS-DW-MM                PIC 9(02) COMP.
010200           05  WS-DW-DD                PIC 9(02) COMP.
010300       01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
010400           05  WS-DW-CCYYMM            PIC 9(06).
010500           05  FILLER                  PIC X(02).
010600       01  WS-DATE-WORK-CCYYMMDD       PIC 9(08).
010700* FIELDS FOR 2410-AMORTIZE'S STANDARD MORTGAGE-PAYMENT
010800* FORMULA -- WS-ONE-PLUS-R-N HOLDS (1+R)**N, BUILT UP ONE
010900* MULTIPLICATION AT A TIME SINCE THERE IS NO ** OPERATOR
011000* TRUSTED FOR FRACTIONAL EXPONENTS IN THIS SHOP'S COMPILER.
011100       01  WS-AMORT-FIELDS.
011200           05  WS-MONTHLY-RATE         PIC S9V9(10) COMP-3.
011300           05  WS-RATE-FACTOR-NUM      PIC S9(05)V9(10) COMP-3.
011400           05  WS-RATE-FACTOR-DEN      PIC S9(05)V9(10) COMP-3.
011500           05  WS-ONE-PLUS-R-N         PIC S9(05)V9(10) COMP-3.
011600           05  WS-AMORT-FACTOR         PIC S9(03)V99 COMP-3.
011700           05  WS-TERM-SUB             PIC S9(04) COMP.
011800* 11/09/09 MCG -- LN-REFERENCE WAS LEFT BLANK ON APPROVED
011900* LOANS UNTIL THIS SEQUENCE-BASED GENERATOR WAS ADDED.
012000       01  WS-REF-WORK.
012100           05  WS-REF-SEQ              PIC 9(07) COMP-3 VALUE 0.
012200           05  WS-REF-SEQ-X            PIC X(08).
012300       01  WS-REF-SEQ-X-R REDEFINES WS-REF-SEQ-X.
012400           05  WS-REF-SEQ-N            PIC 9(08).
012500* LINKAGE PASSED TO CRSCORE1 -- MIRRORS ITS LINKAGE SECTION
012600* FIELD FOR FIELD SO THE CALL CAN PASS IT BY REFERENCE.
012700       01  WS-CR-LINKAGE.
012800           05  CR-LINK-USER-ID         PIC 9(09).
012900           05  CR-LINK-REQUESTED-AMT   PIC S9(17)V99 COMP-3.
013000           05  CR-LINK-LOAN-TYPE       PIC X(10).
013100           05  CR-LINK-DECISION        PIC X(07).
013200           05  CR-LINK-REJECT-REASON   PIC X(60).
013300           05  CR-LINK-MAX-LOAN-AMT    PIC S9(17)V99 COMP-3.
013400           05  CR-LINK-TODAY-CCYYMMDD  PIC 9(08).
013500       01  CREDIT-SCORE-RESULT.
013600           COPY CRSCORE.
013700***********************************************************
013800       PROCEDURE DIVISION.
013900***********************************************************
014000* PROGRAM NARRATIVE
014100* ONE SEQUENTIAL PASS OF LOAN-FILE.  FOR EACH LN-STATUS OF
014200* PENDING:
014300*   1. A REFERENCE NUMBER IS ASSIGNED (2050) IF NOT ALREADY
014400*      SET BY THE ORIGINATING SCREEN.
014500*   2. CRSCORE1 IS CALLED (2100) FOR THE CREDIT SCORE, RISK
014600*      LEVEL, MAXIMUM LOAN AMOUNT AND APPROVE/REJECT DECISION.
014700*      THIS PROGRAM DOES NOT SECOND-GUESS THAT DECISION.
014800*   3. FIRST-PAYMENT DATE (2200) AND MATURITY DATE (2300) ARE
014900*      COMPUTED FROM THE APPLICATION DATE REGARDLESS OF THE
015000*      DECISION -- THEY ARE KEPT EVEN ON A REJECTED LOAN FOR
015100*      THE AUDIT TRAIL.
015200*   4. MONTHLY PAYMENT (2400) IS PRICED BY STANDARD
015300*      AMORTIZATION FOR A MONTHLY INTEREST-BEARING LOAN, OR
015400*      EVEN PRINCIPAL DIVISION OTHERWISE.
015500*   5. THE RECORD IS REWRITTEN APPROVED OR REJECTED.
015600* NO OUTPUT REPORT IS PRODUCED -- RUN TOTALS GO TO THE
015700* OPERATOR CONSOLE ONLY (SEE 9000-END-RUN).
015800       0000-LOANAPP-MAIN.
015900           PERFORM 0050-GET-CURRENT-DATE THRU 0050-EXIT.
016000           PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
016100           PERFORM 0200-READ-LOAN THRU 0200-EXIT.
016200           PERFORM 2000-PROCESS-APPLICATION THRU 2000-EXIT
016300               UNTIL WS-END-OF-FILE.
016400           PERFORM 9000-END-RUN THRU 9000-EXIT.
016500           STOP RUN.
016600*
016700* 10/08/26 MCG -- DERIVES TODAY'S DATE FROM THE SYSTEM CLOCK,
016800* WAS A FROZEN COMPILE-TIME LITERAL.  CENTURY WINDOW MATCHES
016900* THE Y2K-0021 REMEDIATION ALREADY DONE ELSEWHERE IN THIS
017000* PROGRAM.                                                        TKT-1745
017100       0050-GET-CURRENT-DATE.
017200           ACCEPT WS-SYSTEM-DATE FROM DATE.
017300           IF WS-SD-YY < 50
017400               MOVE 20 TO WS-TODAY-CC
017500           ELSE
017600               MOVE 19 TO WS-TODAY-CC.
017700           MOVE WS-SD-YY TO WS-TODAY-YY.
017800           MOVE WS-SD-MM TO WS-TODAY-MM.
017900           MOVE WS-SD-DD TO WS-TODAY-DD.
018000       0050-EXIT.
018100           EXIT.
018200*
018300       0100-OPEN-FILES.
018400           OPEN I-O LOAN-FILE.
018500       0100-EXIT.
018600           EXIT.
018700*
018800       0200-READ-LOAN.
018900           READ LOAN-FILE
019000               AT END MOVE 'Y' TO WS-EOF-SW
019100               NOT AT END ADD 1 TO WS-REC-CTR.
019200       0200-EXIT.
019300           EXIT.
019400*
019500* UNDERWRITE ONE LOAN -- SCORE, DATE THE SCHEDULE, PRICE THE
019600* PAYMENT, THEN POST THE APPROVE/REJECT DECISION BACK TO THE
019700* RECORD.  A LOAN ALREADY DECISIONED ON A PRIOR RUN IS SKIPPED.
019800       2000-PROCESS-APPLICATION.
019900           IF LN-STATUS NOT = 'PENDING'
020000               GO TO 2000-NEXT-LOAN.
020100           PERFORM 2050-ASSIGN-REFERENCE THRU 2050-EXIT.
020200           MOVE LN-USER-ID TO CR-LINK-USER-ID.
020300           MOVE LN-PRINCIPAL-AMT TO CR-LINK-REQUESTED-AMT.
020400           MOVE LN-TYPE TO CR-LINK-LOAN-TYPE.
020500           MOVE WS-TODAY-CCYYMMDD TO CR-LINK-TODAY-CCYYMMDD.
020600           PERFORM 2100-CALL-CRSCORE THRU 2100-EXIT.
020700           PERFORM 2200-FIRST-PAYMENT-DATE THRU 2200-EXIT.
020800           PERFORM 2300-MATURITY-DATE THRU 2300-EXIT.
020900           PERFORM 2400-MONTHLY-PAYMENT THRU 2400-EXIT.
021000* 06/02/98 LMS -- APPROVAL DATE IS STAMPED ONLY ON APPROVAL,
021100* A REJECTED LOAN NEVER GETS ONE.
021200           IF CR-LINK-DECISION = 'APPROVE'
021300               MOVE 'APPROVED' TO LN-STATUS
021400               MOVE WS-TODAY-CCYYMMDD TO LN-APPROVAL-DATE
021500               ADD 1 TO WS-APPROVED-CTR
021600           ELSE
021700               MOVE 'REJECTED' TO LN-STATUS
021800               ADD 1 TO WS-REJECTED-CTR.
021900           REWRITE LOAN-RECORD.
022000       2000-NEXT-LOAN.
022100           PERFORM 0200-READ-LOAN THRU 0200-EXIT.
022200       2000-EXIT.
022300           EXIT.
022400*
022500* 11/09/09 MCG -- ASSIGNS LN-REFERENCE ONCE PER APPLICATION
022600       2050-ASSIGN-REFERENCE.
022700           ADD 1 TO WS-REF-SEQ.
022800           MOVE WS-REF-SEQ TO WS-REF-SEQ-N.
022900           MOVE LN-TYPE(1:3) TO LN-REF-PREFIX.
023000           MOVE WS-REF-SEQ-X TO LN-REF-SUFFIX.
023100       2050-EXIT.
023200           EXIT.
023300*
023400* ALL UNDERWRITING LOGIC -- SCORING, RISK LEVEL, MAX LOAN
023500* AMOUNT, APPROVE/REJECT -- LIVES IN CRSCORE1 SO LOANAPP
023600* DOES NOT HAVE TO BE RECOMPILED WHEN THE SCORING MODEL
023700* CHANGES.
023800       2100-CALL-CRSCORE.
023900           CALL 'CRSCORE1' USING WS-CR-LINKAGE
024000               CREDIT-SCORE-RESULT.
024100       2100-EXIT.
024200           EXIT.
024300*
024400* 06/02/98 LMS -- FIRST PAYMENT IS ONE FULL BILLING PERIOD
024500* AFTER THE APPLICATION DATE, PER LN-PAYMENT-FREQ.
024600       2200-FIRST-PAYMENT-DATE.
024700           MOVE LN-APPL-CC TO WS-DW-CCYY(1:2).
024800           MOVE LN-APPL-YY TO WS-DW-CCYY(3:2).
024900           MOVE LN-APPL-MM TO WS-DW-MM.
025000           MOVE LN-APPL-DD TO WS-DW-DD.
025100* WEEKLY ADVANCES BY DAYS, EVERYTHING ELSE BY CALENDAR MONTHS
025200           IF LN-PAYMENT-FREQ = 'WEEKLY'
025300               ADD 7 TO WS-DW-DD
025400               PERFORM 8100-NORMALIZE-DAYS THRU 8100-EXIT
025500           ELSE
025600           IF LN-PAYMENT-FREQ = 'QUARTERLY'
025700               ADD 3 TO WS-DW-MM
025800               PERFORM 8200-NORMALIZE-MONTHS THRU 8200-EXIT
025900           ELSE
026000           IF LN-PAYMENT-FREQ = 'SEMI_ANNUALLY'
026100               ADD 6 TO WS-DW-MM
026200               PERFORM 8200-NORMALIZE-MONTHS THRU 8200-EXIT
026300           ELSE
026400           IF LN-PAYMENT-FREQ = 'ANNUALLY'
026500* A CLEAN 12-MONTH HOP NEVER CROSSES THE MONTH 1-12 RANGE,
026600* SO NO CALL TO 8200-NORMALIZE-MONTHS IS NEEDED HERE
026700               ADD 1 TO WS-DW-CCYY
026800           ELSE
026900* DEFAULT TO MONTHLY WHEN THE FREQUENCY IS NONE OF THE ABOVE
027000               ADD 1 TO WS-DW-MM
027100               PERFORM 8200-NORMALIZE-MONTHS THRU 8200-EXIT.
027200           PERFORM 8300-PACK-DATE THRU 8300-EXIT.
027300           MOVE WS-DATE-WORK-CCYYMMDD TO LN-FIRST-PAYMENT-DATE.
027400       2200-EXIT.
027500           EXIT.
027600*
027700* 12/08/01 MCG -- MATURITY IS THE APPLICATION DATE ADVANCED
027800* BY THE FULL LN-TERM-MONTHS, REGARDLESS OF PAYMENT FREQ.
027900       2300-MATURITY-DATE.
028000           MOVE LN-APPL-CC TO WS-DW-CCYY(1:2).
028100           MOVE LN-APPL-YY TO WS-DW-CCYY(3:2).
028200           MOVE LN-APPL-MM TO WS-DW-MM.
028300           MOVE LN-APPL-DD TO WS-DW-DD.
028400           ADD LN-TERM-MONTHS TO WS-DW-MM.
028500           PERFORM 8200-NORMALIZE-MONTHS THRU 8200-EXIT.
028600           PERFORM 8300-PACK-DATE THRU 8300-EXIT.
028700           MOVE WS-DATE-WORK-CCYYMMDD TO LN-MATURITY-DATE.
028800       2300-EXIT.
028900           EXIT.
029000*
029100* ONLY A MONTHLY, INTEREST-BEARING LOAN GETS THE FULL
029200* AMORTIZATION FORMULA -- ANY OTHER FREQUENCY OR A ZERO-RATE
029300* LOAN (E.G. AN EMPLOYEE ADVANCE) IS SIMPLE PRINCIPAL
029400* DIVIDED EVENLY OVER THE TERM.
029500       2400-MONTHLY-PAYMENT.
029600           IF LN-PAYMENT-FREQ = 'MONTHLY' AND LN-INTEREST-RATE > 0
029700               PERFORM 2410-AMORTIZE THRU 2410-EXIT
029800           ELSE
029900               COMPUTE LN-MONTHLY-PAYMENT ROUNDED =
030000                   LN-PRINCIPAL-AMT / LN-TERM-MONTHS.
030100       2400-EXIT.
030200           EXIT.
030300*
030400* STANDARD AMORTIZED-PAYMENT FORMULA:
030500*   PAYMENT = PRINCIPAL * R * (1+R)**N / ((1+R)**N - 1)
030600* WHERE R IS THE MONTHLY RATE (ANNUAL RATE / 12) AND N IS
030700* THE TERM IN MONTHS.  (1+R)**N IS BUILT BY REPEATED
030800* MULTIPLICATION IN 2411-COMPOUND BELOW SINCE THIS SHOP'S
030900* COMPILER DOES NOT OFFER A FRACTIONAL-EXPONENT OPERATOR.
031000* 03/02/11 MCG -- WS-ONE-PLUS-R-N MUST START AT 1, NOT 1+R,
031100* OR THE LOOP BELOW BUILDS (1+R)**N+1 INSTEAD OF (1+R)**N
031200       2410-AMORTIZE.
031300           COMPUTE WS-MONTHLY-RATE ROUNDED =
031400               LN-INTEREST-RATE / 12.
031500           MOVE 1 TO WS-ONE-PLUS-R-N.
031600           MOVE LN-TERM-MONTHS TO WS-TERM-SUB.
031700           PERFORM 2411-COMPOUND THRU 2411-EXIT
031800               WS-TERM-SUB TIMES.
031900           COMPUTE WS-AMORT-FACTOR ROUNDED =
032000               (WS-MONTHLY-RATE * WS-ONE-PLUS-R-N)
032100               / (WS-ONE-PLUS-R-N - 1).
032200           COMPUTE LN-MONTHLY-PAYMENT ROUNDED =
032300               LN-PRINCIPAL-AMT * WS-AMORT-FACTOR.
032400       2410-EXIT.
032500           EXIT.
032600*
032700* ONE MULTIPLICATION PER MONTH OF TERM -- PERFORMED
032800* WS-TERM-SUB TIMES BY 2410-AMORTIZE ABOVE.
032900       2411-COMPOUND.
033000           COMPUTE WS-ONE-PLUS-R-N ROUNDED =
033100               WS-ONE-PLUS-R-N * (1 + WS-MONTHLY-RATE).
033200       2411-EXIT.
033300           EXIT.
033400*
033500* 10/08/26 MCG -- WAS A HARDCODED 28-DAY MONTH, WRONG IN EVERY
033600* MONTH EXCEPT A NON-LEAP FEBRUARY.  NOW LOOKS UP THE ACTUAL
033700* DAYS IN THE CURRENT MONTH BEFORE ROLLING OVER.                  TKT-1743
033800       8100-NORMALIZE-DAYS.
033900           PERFORM 8150-DAYS-IN-MONTH THRU 8150-EXIT.
034000           IF WS-DW-DD > WS-DAYS-IN-MONTH
034100               SUBTRACT WS-DAYS-IN-MONTH FROM WS-DW-DD
034200               ADD 1 TO WS-DW-MM
034300               PERFORM 8200-NORMALIZE-MONTHS THRU 8200-EXIT.
034400       8100-EXIT.
034500           EXIT.
034600*
034700       8150-DAYS-IN-MONTH.
034800           MOVE WS-DW-MM TO WS-SUB.
034900           MOVE WS-MONTH-DAYS(WS-SUB) TO WS-DAYS-IN-MONTH.
035000           IF WS-DW-MM = 2
035100               PERFORM 8160-CHECK-LEAP-YEAR THRU 8160-EXIT
035200               IF WS-IS-LEAP-YEAR
035300                   ADD 1 TO WS-DAYS-IN-MONTH.
035400       8150-EXIT.
035500           EXIT.
035600*
035700       8160-CHECK-LEAP-YEAR.
035800           MOVE 'N' TO WS-LEAP-SW.
035900           DIVIDE WS-DW-CCYY BY 4 GIVING WS-LEAP-QUOT
036000               REMAINDER WS-LEAP-REM.
036100           IF WS-LEAP-REM = 0
036200               MOVE 'Y' TO WS-LEAP-SW
036300               DIVIDE WS-DW-CCYY BY 100 GIVING WS-LEAP-QUOT
036400                   REMAINDER WS-LEAP-REM
036500               IF WS-LEAP-REM = 0
036600                   MOVE 'N' TO WS-LEAP-SW
036700                   DIVIDE WS-DW-CCYY BY 400 GIVING WS-LEAP-QUOT
036800                       REMAINDER WS-LEAP-REM
036900                   IF WS-LEAP-REM = 0
037000                       MOVE 'Y' TO WS-LEAP-SW.
037100       8160-EXIT.
037200           EXIT.
037300*
037400* 10/08/26 MCG -- WAS A SINGLE FIXED SUBTRACT, ONLY CORRECTED
037500* ONE YEAR-BOUNDARY CROSSING.  2300-MATURITY-DATE ADDS THE
037600* FULL LN-TERM-MONTHS (60-360+ ON A MORTGAGE) SO A SINGLE
037700* PASS LEFT WS-DW-MM UNNORMALIZED ON ANY TERM OVER TWO YEARS.
037800* NOW FOLDS ALL WHOLE YEARS AT ONCE VIA DIVIDE.                   TKT-1762
037900       8200-NORMALIZE-MONTHS.
038000           IF WS-DW-MM > 12
038100               SUBTRACT 1 FROM WS-DW-MM
038200               DIVIDE WS-DW-MM BY 12 GIVING WS-SUB
038300                   REMAINDER WS-DW-MM
038400               ADD WS-SUB TO WS-DW-CCYY
038500               ADD 1 TO WS-DW-MM.
038600       8200-EXIT.
038700           EXIT.
038800*
038900* REASSEMBLES THE CCYY/MM/DD WORK FIELDS BACK INTO A SINGLE
039000* 8-DIGIT CCYYMMDD FOR THE CALLER TO MOVE TO THE RECORD.
039100       8300-PACK-DATE.
039200           MOVE WS-DW-CCYYMM TO WS-DATE-WORK-CCYYMMDD(1:6).
039300           MOVE WS-DW-DD TO WS-DATE-WORK-CCYYMMDD(7:2).
039400       8300-EXIT.
039500           EXIT.
039600*
039700* 11/09/09 MCG -- SETS JOB STEP RETURN-CODE FOR THE SCHEDULER
039800       9000-END-RUN.
039900           DISPLAY 'LOANAPP RUN TOTALS' UPON CRT.
040000           DISPLAY 'RECORDS READ   ' WS-REC-CTR     UPON CRT.
040100           DISPLAY 'APPROVED       ' WS-APPROVED-CTR UPON CRT.
040200           DISPLAY 'REJECTED       ' WS-REJECTED-CTR UPON CRT.
040300           IF WS-REJECTED-CTR > ZERO
040400               MOVE 4 TO WS-RETURN-CODE
040500           ELSE
040600               MOVE 0 TO WS-RETURN-CODE.
040700           MOVE WS-RETURN-CODE TO RETURN-CODE.
040800           CLOSE LOAN-FILE.
040900       9000-EXIT.
041000           EXIT.
