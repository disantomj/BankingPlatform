000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    TXNBATCH.
000300       AUTHOR.        R T JABLONSKI.
000400       INSTALLATION.  CNP BANKING SYSTEMS GROUP.
000500       DATE-WRITTEN.  14/09/1989.
000600       DATE-COMPILED.
000700       SECURITY.      CNP INTERNAL USE ONLY.
000800***********************************************************
000900* TXNBATCH -- PENDING TRANSACTION POSTING DRIVER
001000* SEQUENTIAL PASS OF TRANSACTION-FILE. FOR EACH PENDING
001100* TRANSACTION, CALLS ACCTSVC TO POST THE LEDGER ENTRY AND
001200* REWRITES BOTH THE TRANSACTION-FILE AND ACCOUNT-FILE.
001300***********************************************************
001400* CHANGE LOG
001500* 14/09/89 RTJ ORIGINAL PROGRAM - TRAN POSTING DRIVER             TKT-0033
001600* 02/05/90 RTJ ADDED TRANSFER (DEBIT+CREDIT) SUPPORT              TKT-0101
001700* 19/08/92 LMS ADDED REJECT PATH, TXN MARKED FAILED               TKT-0280
001800* 30/01/95 DWH ADDED RUN-TOTAL COUNTERS, CRT PROGRESS MSG         TKT-0419
001900* 11/01/99 PKR Y2K - ACCT/TXN DATE FIELDS NOW CCYYMMDD            Y2K-0017
002000* 19/06/02 MCG ADDED ACCOUNT-FILE RANDOM LOOKUP BY ACCT-ID        TKT-1104
002100* 08/11/07 MCG CLEANUP OF DEAD CLIENT-SPECIFIC BRANCHES           TKT-1345
002200* 19/06/09 MCG SETS RETURN-CODE 4 ON ANY REJECTED POSTING         TKT-1598
002300***********************************************************
002400       ENVIRONMENT DIVISION.
002500       CONFIGURATION SECTION.
002600       SPECIAL-NAMES.
002700           C01 IS TOP-OF-FORM.
002800       INPUT-OUTPUT SECTION.
002900       FILE-CONTROL.
003000           SELECT TRANSACTION-FILE ASSIGN TO TXNFILE
003100               ORGANIZATION IS SEQUENTIAL.
003200           SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE
003300               ORGANIZATION IS RELATIVE
003400               ACCESS MODE IS RANDOM
003500               RELATIVE KEY IS WS-ACCT-RELKEY.
003600       DATA DIVISION.
003700       FILE SECTION.
003800       FD  TRANSACTION-FILE
003900           RECORD CONTAINS 357 CHARACTERS
004000           LABEL RECORDS ARE STANDARD
004100           DATA RECORD IS TRANSACTION-RECORD.
004200       COPY TXNREC.
004300       FD  ACCOUNT-FILE
004400           RECORD CONTAINS 290 CHARACTERS
004500           LABEL RECORDS ARE STANDARD
004600           DATA RECORD IS ACCOUNT-RECORD.
004700       COPY ACCTREC.
004800       WORKING-STORAGE SECTION.
004900       77  WS-RETURN-CODE              PIC 9(02) COMP VALUE ZERO.
005000       01  WS-TXNBATCH-SWITCHES.
005100           05  WS-EOF-SW               PIC X(01) VALUE 'N'.
005200               88  WS-END-OF-FILE          VALUE 'Y'.
005300       01  WS-TXNBATCH-COUNTERS.
005400           05  WS-REC-CTR              PIC 9(07) COMP-3 VALUE 0.
005500           05  WS-POSTED-CTR           PIC 9(07) COMP-3 VALUE 0.
005600           05  WS-REJECTED-CTR         PIC 9(07) COMP-3 VALUE 0.
005700           05  WS-SUB                  PIC S9(04) COMP.
005800           05  WS-DISPLAY-REM          PIC 9(04) COMP.
005900* 19/06/02 MCG -- ACCOUNT-FILE IS ORGANIZED RELATIVE BY
006000* ACCT-ID SO EACH TRANSACTION'S FROM/TO ACCOUNTS CAN BE
006100* PULLED BY RANDOM READ INSTEAD OF A MATCH-MERGE SORT.
006200       01  WS-ACCT-RELKEY              PIC 9(09).
006300       01  WS-ACCT-RELKEY-R REDEFINES WS-ACCT-RELKEY.
006400           05  WS-RELKEY-HI            PIC 9(05).
006500           05  WS-RELKEY-LO            PIC 9(04).
006600       01  FROM-ACCOUNT-RECORD.
006700           COPY ACCTREC REPLACING ==ACCOUNT-RECORD== BY
006800                                  ==FROM-ACCOUNT-RECORD==.
006900       01  TO-ACCOUNT-RECORD.
007000           COPY ACCTREC REPLACING ==ACCOUNT-RECORD== BY
007100                                  ==TO-ACCOUNT-RECORD==.
007200       01  WS-ACCT-LINKAGE.
007300           05  ACCT-FUNCTION-CODE      PIC X(10).
007400           05  ACCT-LINK-RETURN-CODE   PIC 9(02) COMP.
007500           05  ACCT-LINK-AMOUNT        PIC S9(17)V99 COMP-3.
007600       01  WS-TXN-TYPE-SAVE            PIC X(10).
007700       01  WS-TXN-TYPE-SAVE-R REDEFINES WS-TXN-TYPE-SAVE.
007800           05  WS-TXN-TYPE-3           PIC X(03).
007900           05  FILLER                  PIC X(07).
008000       01  WS-REC-CTR-ALT              PIC 9(07).
008100       01  WS-REC-CTR-ALT-R REDEFINES WS-REC-CTR-ALT.
008200           05  WS-REC-CTR-HI           PIC 9(04).
008300           05  WS-REC-CTR-LO           PIC 9(03).
008400***********************************************************
008500       PROCEDURE DIVISION.
008600***********************************************************
008700* TOP-LEVEL CONTROL -- OPEN, READ-PROCESS LOOP TO END OF
008800* FILE, PRINT RUN TOTALS, STOP.  ONE PASS, NO RESTART LOGIC.
008900       0000-TXNBATCH-MAIN.
009000           PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
009100           PERFORM 0200-READ-TXN THRU 0200-EXIT.
009200           PERFORM 2000-PROCESS-TXN THRU 2000-EXIT
009300               UNTIL WS-END-OF-FILE.
009400           PERFORM 9000-END-RUN THRU 9000-EXIT.
009500           STOP RUN.
009600*
009700       0100-OPEN-FILES.
009800           OPEN INPUT  TRANSACTION-FILE.
009900           OPEN I-O    ACCOUNT-FILE.
010000       0100-EXIT.
010100           EXIT.
010200*
010300       0200-READ-TXN.
010400           READ TRANSACTION-FILE
010500               AT END MOVE 'Y' TO WS-EOF-SW
010600               NOT AT END ADD 1 TO WS-REC-CTR.
010700       0200-EXIT.
010800           EXIT.
010900*
011000* 19/08/92 LMS -- ONLY PENDING TRANSACTIONS ARE POSTED; A
011100* RECORD ALREADY COMPLETED OR FAILED ON A PRIOR RUN IS
011200* SKIPPED RATHER THAN RE-APPLIED TO THE LEDGER.
011300       2000-PROCESS-TXN.
011400           IF TXN-STATUS NOT = 'PENDING'
011500               GO TO 2000-NEXT-TXN.
011600           MOVE TXN-FROM-ACCT-ID TO WS-ACCT-RELKEY.
011700           PERFORM 2100-READ-FROM-ACCT THRU 2100-EXIT.
011800           MOVE TXN-TO-ACCT-ID TO WS-ACCT-RELKEY.
011900           PERFORM 2200-READ-TO-ACCT THRU 2200-EXIT.
012000* MAP THE TRANSACTION TYPE TO THE POSTING FUNCTION CODE
012100* ACCTSVC EXPECTS -- AN UNRECOGNIZED TYPE SKIPS THE RECORD.
012200           IF TXN-TYPE = 'DEPOSIT'
012300               MOVE 'POST-DEP' TO ACCT-FUNCTION-CODE
012400           ELSE
012500           IF TXN-TYPE = 'WITHDRAWAL'
012600               MOVE 'POST-WD'  TO ACCT-FUNCTION-CODE
012700           ELSE
012800           IF TXN-TYPE = 'TRANSFER'
012900               MOVE 'POST-XFR' TO ACCT-FUNCTION-CODE
013000           ELSE
013100               GO TO 2000-NEXT-TXN.
013200           MOVE TXN-AMOUNT TO ACCT-LINK-AMOUNT.
013300* ACCTSVC RETURNS POST-DEP/POST-WD AS UNCONDITIONAL SUCCESS,
013400* POST-XFR/POST-WD REJECTED ONLY ON INSUFFICIENT FUNDS -- THE
013500* ACCOUNT RECORDS ARE REWRITTEN ONLY WHEN IT ACCEPTS THE POST.
013600           CALL 'ACCTSVC' USING WS-ACCT-LINKAGE
013700                                 FROM-ACCOUNT-RECORD
013800                                 TO-ACCOUNT-RECORD
013900                                 TRANSACTION-RECORD.
014000           IF ACCT-LINK-RETURN-CODE = 0
014100               ADD 1 TO WS-POSTED-CTR
014200               PERFORM 2300-REWRITE-ACCOUNTS THRU 2300-EXIT
014300           ELSE
014400               ADD 1 TO WS-REJECTED-CTR.
014500           REWRITE TRANSACTION-RECORD.
014600* 30/01/95 DWH -- PROGRESS MESSAGE EVERY 1000 RECORDS SO
014700* OPERATIONS CAN TELL THE JOB IS STILL MOVING ON A LONG RUN.
014800           DIVIDE WS-REC-CTR BY 1000 GIVING WS-SUB
014900               REMAINDER WS-DISPLAY-REM.
015000           IF WS-DISPLAY-REM = ZERO
015100               DISPLAY 'TXNBATCH REC ' WS-REC-CTR UPON CRT.
015200       2000-NEXT-TXN.
015300           PERFORM 0200-READ-TXN THRU 0200-EXIT.
015400       2000-EXIT.
015500           EXIT.
015600*
015700* A ZERO ACCT-ID MEANS THE TRANSACTION HAS NO FROM LEG
015800* (E.G. A STRAIGHT DEPOSIT) -- NOT AN ERROR CONDITION.
015900       2100-READ-FROM-ACCT.
016000           IF TXN-FROM-ACCT-ID = ZERO
016100               GO TO 2100-EXIT.
016200           READ ACCOUNT-FILE INTO FROM-ACCOUNT-RECORD
016300               INVALID KEY CONTINUE.
016400       2100-EXIT.
016500           EXIT.
016600*
016700* SAME AS 2100 ABOVE FOR THE TO LEG (E.G. A WITHDRAWAL HAS
016800* NO TO ACCOUNT).
016900       2200-READ-TO-ACCT.
017000           IF TXN-TO-ACCT-ID = ZERO
017100               GO TO 2200-EXIT.
017200           READ ACCOUNT-FILE INTO TO-ACCOUNT-RECORD
017300               INVALID KEY CONTINUE.
017400       2200-EXIT.
017500           EXIT.
017600*
017700* REWRITE ONLY THE LEGS THAT ACTUALLY PARTICIPATED -- A
017800* DEPOSIT OR WITHDRAWAL HAS JUST ONE LEG TO WRITE BACK.
017900       2300-REWRITE-ACCOUNTS.
018000           IF TXN-FROM-ACCT-ID NOT = ZERO
018100               MOVE TXN-FROM-ACCT-ID TO WS-ACCT-RELKEY
018200               REWRITE ACCOUNT-RECORD FROM FROM-ACCOUNT-RECORD.
018300           IF TXN-TO-ACCT-ID NOT = ZERO
018400               MOVE TXN-TO-ACCT-ID TO WS-ACCT-RELKEY
018500               REWRITE ACCOUNT-RECORD FROM TO-ACCOUNT-RECORD.
018600       2300-EXIT.
018700           EXIT.
018800*
018900* 19/06/09 MCG -- SETS JOB STEP RETURN-CODE FOR THE SCHEDULER
019000       9000-END-RUN.
019100           DISPLAY 'TXNBATCH RUN TOTALS' UPON CRT.
019200           DISPLAY 'RECORDS READ   ' WS-REC-CTR     UPON CRT.
019300           DISPLAY 'POSTED         ' WS-POSTED-CTR  UPON CRT.
019400           DISPLAY 'REJECTED       ' WS-REJECTED-CTR UPON CRT.
019500           IF WS-REJECTED-CTR > ZERO
019600               MOVE 4 TO WS-RETURN-CODE
019700           ELSE
019800               MOVE 0 TO WS-RETURN-CODE.
019900           MOVE WS-RETURN-CODE TO RETURN-CODE.
020000           CLOSE TRANSACTION-FILE ACCOUNT-FILE.
020100       9000-EXIT.
020200           EXIT.
