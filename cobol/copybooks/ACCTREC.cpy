000100***********************************************************
000200* ACCTREC.CPY
000300* ACCOUNT-RECORD -- DEPOSIT ACCOUNT MASTER
000400* ONE RECORD PER DEPOSIT ACCOUNT (CHECKING/SAVINGS/MMKT)
000500* CNP BANKING SYSTEMS GROUP
000600***********************************************************
000700* CHANGE LOG
000800* 88/02/11 RTJ ORIGINAL LAYOUT - ACCT MASTER CONVERSION           TKT-0014
000900* 91/06/03 LMS ADDED ACCT-OVERDRAFT-LIMIT REG-D REVIEW            TKT-0231
001000* 96/09/30 DWH ADDED ACCT-CURRENCY, ISO CODES ONLY                TKT-0509
001100* 99/01/08 PKR Y2K - ALL DATES NOW CCYYMMDD                       Y2K-0017
001200* 03/11/14 MCG ADDED PEND-APPR/SUSPENDED STATUS CODES             TKT-1188
001300***********************************************************
001400       01  ACCOUNT-RECORD.
001500           05  ACCT-KEY-FIELDS.
001600               10  ACCT-ID                 PIC 9(09).
001700               10  ACCT-NUM                PIC X(16).
001800               10  ACCT-NUM-PARTS REDEFINES ACCT-NUM.
001900                   15  ACCT-NUM-PREFIX     PIC X(03).
002000                   15  ACCT-NUM-SUFFIX     PIC X(13).
002100           05  ACCT-OWNER-FIELDS.
002200               10  ACCT-USER-ID            PIC 9(09).
002300               10  ACCT-TYPE               PIC X(10).
002400               10  ACCT-NAME               PIC X(100).
002500               10  ACCT-CURRENCY           PIC X(03).
002600           05  ACCT-BALANCE-FIELDS.
002700               10  ACCT-BALANCE            PIC S9(17)V99 COMP-3.
002800               10  ACCT-AVAIL-BALANCE      PIC S9(17)V99 COMP-3.
002900               10  ACCT-MIN-BALANCE        PIC S9(17)V99 COMP-3.
003000               10  ACCT-OVERDRAFT-LIMIT    PIC S9(17)V99 COMP-3.
003100           05  ACCT-STATUS-FIELDS.
003200               10  ACCT-STATUS             PIC X(18).
003300                   88  ACCT-IS-ACTIVE      VALUE 'ACTIVE'.
003400                   88  ACCT-IS-INACTIVE    VALUE 'INACTIVE'.
003500                   88  ACCT-IS-FROZEN      VALUE 'FROZEN'.
003600                   88  ACCT-IS-CLOSED      VALUE 'CLOSED'.
003700                   88  ACCT-IS-PEND-APPR VALUE 'PENDING_APPROVAL'.
003800                   88  ACCT-IS-SUSPENDED   VALUE 'SUSPENDED'.
003900           05  ACCT-RELATIVE-KEY-SHADOW   PIC 9(09).
004000           05  FILLER                     PIC X(76).
