000100***********************************************************
000200* BILLREC.CPY
000300* BILLING-RECORD -- CUSTOMER BILLING MASTER
000400* ONE RECORD PER INVOICE, FEE, OR RECURRING CHARGE
000500* CNP BANKING SYSTEMS GROUP
000600***********************************************************
000700* CHANGE LOG
000800* 90/01/15 RTJ ORIGINAL LAYOUT - BILL OUTPUT CONVERSION           TKT-0071
000900* 94/06/09 LMS ADDED BILL-DISCOUNT-AMT, BILL-TOTAL-AMT            TKT-0358
001000* 97/12/03 DWH ADDED BILL-FREQUENCY FOR RECURRING BILLS           TKT-0589
001100* 99/01/19 PKR Y2K - ALL DATE FIELDS NOW CCYYMMDD                 Y2K-0020
001200* 06/09/27 MCG ADDED DISPUTED TO BILL-STATUS CODE SET             TKT-1310
001300***********************************************************
001400       01  BILLING-RECORD.
001500           05  BILL-KEY-FIELDS.
001600               10  BILL-ID                 PIC 9(09).
001700               10  BILL-REFERENCE          PIC X(14).
001800               10  BILL-REFERENCE-PARTS REDEFINES BILL-REFERENCE.
001900                   15  BILL-REF-PREFIX     PIC X(04).
002000                   15  BILL-REF-SUFFIX     PIC X(10).
002100           05  BILL-PARTY-FIELDS.
002200               10  BILL-USER-ID            PIC 9(09).
002300               10  BILL-ACCT-ID            PIC 9(09).
002400           05  BILL-CLASS-FIELDS.
002500               10  BILL-TYPE               PIC X(17).
002600               10  BILL-FREQUENCY          PIC X(13).
002700               10  BILL-CURRENCY           PIC X(03).
002800           05  BILL-AMOUNT-FIELDS.
002900               10  BILL-AMOUNT             PIC S9(17)V99 COMP-3.
003000               10  BILL-TAX-AMT            PIC S9(17)V99 COMP-3.
003100               10  BILL-DISCOUNT-AMT       PIC S9(17)V99 COMP-3.
003200               10  BILL-TOTAL-AMT          PIC S9(17)V99 COMP-3.
003300               10  BILL-PAID-AMT           PIC S9(17)V99 COMP-3.
003400           05  BILL-STATUS-FIELDS.
003500               10  BILL-STATUS             PIC X(09).
003600                   88  BILL-IS-PENDING     VALUE 'PENDING'.
003700                   88  BILL-IS-SENT        VALUE 'SENT'.
003800                   88  BILL-IS-OVERDUE     VALUE 'OVERDUE'.
003900                   88  BILL-IS-PAID        VALUE 'PAID'.
004000                   88  BILL-IS-CANCELLED   VALUE 'CANCELLED'.
004100                   88  BILL-IS-REFUNDED    VALUE 'REFUNDED'.
004200                   88  BILL-IS-DISPUTED    VALUE 'DISPUTED'.
004300           05  BILL-DESCRIPTION            PIC X(200).
004400           05  BILL-DATE-FIELDS.
004500               10  BILL-ISSUE-DATE         PIC 9(08).
004600               10  BILL-ISSUE-DATE-R REDEFINES
004700                   BILL-ISSUE-DATE.
004800                   15  BILL-ISS-CC         PIC 9(02).
004900                   15  BILL-ISS-YY         PIC 9(02).
005000                   15  BILL-ISS-MM         PIC 9(02).
005100                   15  BILL-ISS-DD         PIC 9(02).
005200               10  BILL-DUE-DATE           PIC 9(08).
005300               10  BILL-PAID-DATE          PIC 9(08).
005400               10  BILL-NEXT-BILLING-DATE  PIC 9(08).
005500               10  BILL-SUB-END-DATE       PIC 9(08).
005600           05  BILL-RELATIVE-KEY-SHADOW    PIC 9(09).
005700           05  FILLER                      PIC X(65).
