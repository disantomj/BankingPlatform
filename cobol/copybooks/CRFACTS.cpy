000100***********************************************************
000200* CRFACTS.CPY
000300* CR-FACTS -- CREDIT SCORING WORKING FACTS AREA
000400* GATHERED BY CRSCORE1 FROM ACCT/TXN/LOAN FILES PER USER
000500* CNP BANKING SYSTEMS GROUP
000600***********************************************************
000700* CHANGE LOG
000800* 96/03/11 DWH ORIGINAL LAYOUT - SCORING FACTS WORK AREA          TKT-0470
000900* 99/01/25 PKR Y2K - REVIEWED, NO DATE FIELDS PRESENT             Y2K-0021
001000* 07/05/30 MCG ADDED DEBT/INCOME ACCUMULATOR FIELDS               TKT-1340
001100***********************************************************
001200       01  CR-FACTS.
001300           05  CRF-ACCT-FIELDS.
001400               10  CRF-ACCT-COUNT          PIC 9(05) COMP.
001500               10  CRF-ACCT-BAL-TOTAL      PIC S9(17)V99 COMP-3.
001600               10  CRF-NEG-BAL-ACCT-COUNT  PIC 9(05) COMP.
001700               10  CRF-OLDEST-TXN-MONTHS   PIC 9(05) COMP.
001800           05  CRF-TXN-FIELDS.
001900               10  CRF-TXN-COUNT           PIC 9(05) COMP.
002000               10  CRF-TXN-3MO-COUNT       PIC 9(05) COMP.
002100               10  CRF-DEPOSIT-6MO-TOTAL   PIC S9(17)V99 COMP-3.
002200               10  CRF-DEPOSIT-6MO-AVG     PIC S9(17)V99 COMP-3.
002300           05  CRF-LOAN-FIELDS.
002400               10  CRF-LOAN-COUNT          PIC 9(05) COMP.
002500               10  CRF-ACTIVE-LOAN-BAL     PIC S9(17)V99 COMP-3.
002600               10  CRF-ACTIVE-LOAN-BAL-R REDEFINES
002700                   CRF-ACTIVE-LOAN-BAL.
002800                   15  CRF-ALB-WHOLE       PIC S9(17).
002900                   15  CRF-ALB-DEC         PIC 9(02).
003000               10  CRF-DELINQ-LOAN-COUNT   PIC 9(05) COMP.
003100               10  CRF-DEFAULTED-LOAN-CNT  PIC 9(05) COMP.
003200           05  CRF-TODAY-CCYYMMDD          PIC 9(08).
003300           05  CRF-TODAY-CCYYMMDD-R REDEFINES
003400               CRF-TODAY-CCYYMMDD.
003500               10  CRF-TODAY-CC            PIC 9(02).
003600               10  CRF-TODAY-YY            PIC 9(02).
003700               10  CRF-TODAY-MM            PIC 9(02).
003800               10  CRF-TODAY-DD            PIC 9(02).
003900           05  FILLER                      PIC X(25).
