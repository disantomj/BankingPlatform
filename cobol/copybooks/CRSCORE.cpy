000100***********************************************************
000200* CRSCORE.CPY
000300* CREDIT-SCORE-RESULT -- UNDERWRITING SCORE LINKAGE AREA
000400* PASSED FROM CRSCORE1 TO LOANAPP, NOT WRITTEN TO ANY FILE
000500* CNP BANKING SYSTEMS GROUP
000600***********************************************************
000700* CHANGE LOG
000800* 96/03/11 DWH ORIGINAL LAYOUT - SCORING LINKAGE AREA             TKT-0470
000900* 99/01/25 PKR Y2K - REVIEWED, NO DATE FIELDS PRESENT             Y2K-0021
001000* 07/05/30 MCG ADDED SUB-SCORE BREAKOUT FIELDS                    TKT-1340
001100***********************************************************
001200       01  CREDIT-SCORE-RESULT.
001300           05  CS-USER-ID                  PIC 9(09).
001400           05  CS-SCORE                    PIC 9(03).
001500           05  CS-RISK-FIELDS.
001600               10  CS-RISK-LEVEL           PIC X(09).
001700                   88  CS-RISK-IS-LOW      VALUE 'LOW'.
001800                   88  CS-RISK-IS-MEDIUM   VALUE 'MEDIUM'.
001900                   88  CS-RISK-IS-HIGH     VALUE 'HIGH'.
002000                   88  CS-RISK-IS-VERYHI   VALUE 'VERY_HIGH'.
002100           05  CS-SUBSCORE-FIELDS.
002200               10  CS-ACCT-HISTORY-SCORE      PIC 9(03).
002300               10  CS-BALANCE-STABILITY-SCORE PIC 9(03).
002400               10  CS-TXN-PATTERN-SCORE       PIC 9(03).
002500               10  CS-EXISTING-DEBT-SCORE     PIC 9(03).
002600               10  CS-INCOME-STABILITY-SCORE  PIC 9(03).
002700           05  CS-SUBSCORE-TABLE REDEFINES CS-SUBSCORE-FIELDS.
002800               10  CS-SUBSCORE-ENTRY OCCURS 5 TIMES
002900                                     PIC 9(03).
003000           05  FILLER                      PIC X(10).
