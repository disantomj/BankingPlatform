000100***********************************************************
000200* LOANREC.CPY
000300* LOAN-RECORD -- CONSUMER LOAN MASTER
000400* ONE RECORD PER ORIGINATED OR PENDING LOAN APPLICATION
000500* CNP BANKING SYSTEMS GROUP
000600***********************************************************
000700* CHANGE LOG
000800* 88/11/30 RTJ ORIGINAL LAYOUT - LOAN MASTER CONVERSION           TKT-0041
000900* 90/07/08 RTJ ADDED LN-DAYS-DELINQUENT, LATE FEE ACCUM           TKT-0165
001000* 93/03/22 LMS ADDED LN-PAYMENT-FREQ FOR NON-MONTHLY LOANS        TKT-0302
001100* 98/08/17 DWH ADDED DEFERRED/CHARGED_OFF TO LN-STATUS SET        TKT-0601
001200* 99/01/11 PKR Y2K - ALL DATE FIELDS NOW CCYYMMDD                 Y2K-0018
001300* 05/02/09 MCG ADDED LN-TOTAL-INTEREST-PAID ACCUMULATOR           TKT-1254
001400***********************************************************
001500       01  LOAN-RECORD.
001600           05  LN-KEY-FIELDS.
001700               10  LN-ID                   PIC 9(09).
001800               10  LN-REFERENCE            PIC X(11).
001900               10  LN-REFERENCE-PARTS REDEFINES LN-REFERENCE.
002000                   15  LN-REF-PREFIX       PIC X(03).
002100                   15  LN-REF-SUFFIX       PIC X(08).
002200           05  LN-PARTY-FIELDS.
002300               10  LN-USER-ID              PIC 9(09).
002400               10  LN-DISB-ACCT-ID         PIC 9(09).
002500           05  LN-TERMS-FIELDS.
002600               10  LN-TYPE                 PIC X(10).
002700               10  LN-PRINCIPAL-AMT        PIC S9(17)V99 COMP-3.
002800               10  LN-INTEREST-RATE        PIC S9V9(4) COMP-3.
002900               10  LN-TERM-MONTHS          PIC 9(03).
003000               10  LN-MONTHLY-PAYMENT      PIC S9(17)V99 COMP-3.
003100               10  LN-PAYMENT-FREQ         PIC X(13).
003200               10  LN-CURRENCY             PIC X(03).
003300           05  LN-BALANCE-FIELDS.
003400               10  LN-CURRENT-BALANCE      PIC S9(17)V99 COMP-3.
003500               10  LN-TOTAL-PAID-AMT       PIC S9(17)V99 COMP-3.
003600               10  LN-TOTAL-INTEREST-PAID  PIC S9(17)V99 COMP-3.
003700               10  LN-LATE-FEES-ACCRUED    PIC S9(17)V99 COMP-3.
003800           05  LN-SCHEDULE-FIELDS.
003900               10  LN-PAYMENTS-REMAINING   PIC 9(03).
004000               10  LN-PAYMENTS-MADE        PIC 9(03).
004100               10  LN-DAYS-DELINQUENT      PIC 9(05).
004200           05  LN-STATUS-FIELDS.
004300               10  LN-STATUS               PIC X(12).
004400                   88  LN-IS-PENDING       VALUE 'PENDING'.
004500                   88  LN-IS-UNDER-REVIEW  VALUE 'UNDER_REVIEW'.
004600                   88  LN-IS-APPROVED      VALUE 'APPROVED'.
004700                   88  LN-IS-REJECTED      VALUE 'REJECTED'.
004800                   88  LN-IS-ACTIVE        VALUE 'ACTIVE'.
004900                   88  LN-IS-CLOSED        VALUE 'CLOSED'.
005000                   88  LN-IS-DEFAULTED     VALUE 'DEFAULTED'.
005100                   88  LN-IS-DEFERRED      VALUE 'DEFERRED'.
005200                   88  LN-IS-CHARGED-OFF   VALUE 'CHARGED_OFF'.
005300           05  LN-DATE-FIELDS.
005400               10  LN-APPLICATION-DATE     PIC 9(08).
005500               10  LN-APPLICATION-DATE-R REDEFINES
005600                   LN-APPLICATION-DATE.
005700                   15  LN-APPL-CC          PIC 9(02).
005800                   15  LN-APPL-YY          PIC 9(02).
005900                   15  LN-APPL-MM          PIC 9(02).
006000                   15  LN-APPL-DD          PIC 9(02).
006100               10  LN-APPROVAL-DATE        PIC 9(08).
006200               10  LN-DISBURSEMENT-DATE    PIC 9(08).
006300               10  LN-FIRST-PAYMENT-DATE   PIC 9(08).
006400               10  LN-LAST-PAYMENT-DATE    PIC 9(08).
006500               10  LN-MATURITY-DATE        PIC 9(08).
006600           05  LN-RELATIVE-KEY-SHADOW      PIC 9(09).
006700           05  FILLER                      PIC X(71).
