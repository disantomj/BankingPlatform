000100***********************************************************
000200* TXNREC.CPY
000300* TRANSACTION-RECORD -- LEDGER TRANSACTION DETAIL
000400* ONE RECORD PER POSTED OR PENDING LEDGER TRANSACTION
000500* CNP BANKING SYSTEMS GROUP
000600***********************************************************
000700* CHANGE LOG
000800* 89/04/19 RTJ ORIGINAL LAYOUT - TRAN DETAIL EXTRACT              TKT-0028
000900* 92/10/02 LMS ADDED TXN-CHANNEL FOR ATM/ONLINE SPLIT             TKT-0288
001000* 97/05/14 DWH ADDED TXN-FEE-AMOUNT, TXN-CURRENCY                 TKT-0560
001100* 99/02/01 PKR Y2K - KEYED FIELDS REVIEWED, NO DATE CHG           Y2K-0019
001200* 04/07/22 MCG ADDED ON_HOLD/REJECTED TO TXN-STATUS SET           TKT-1203
001300***********************************************************
001400       01  TRANSACTION-RECORD.
001500           05  TXN-KEY-FIELDS.
001600               10  TXN-ID                  PIC 9(09).
001700               10  TXN-REFERENCE           PIC X(15).
001800               10  TXN-REFERENCE-PARTS REDEFINES TXN-REFERENCE.
001900                   15  TXN-REF-PREFIX      PIC X(03).
002000                   15  TXN-REF-SUFFIX      PIC X(12).
002100           05  TXN-PARTY-FIELDS.
002200               10  TXN-FROM-ACCT-ID        PIC 9(09).
002300               10  TXN-TO-ACCT-ID          PIC 9(09).
002400               10  TXN-USER-ID             PIC 9(09).
002500           05  TXN-AMOUNT-FIELDS.
002600               10  TXN-AMOUNT              PIC S9(17)V99 COMP-3.
002700               10  TXN-FEE-AMOUNT          PIC S9(17)V99 COMP-3.
002800           05  TXN-CLASS-FIELDS.
002900               10  TXN-TYPE                PIC X(10).
003000               10  TXN-CHANNEL             PIC X(16).
003100               10  TXN-CURRENCY            PIC X(03).
003200           05  TXN-STATUS-FIELDS.
003300               10  TXN-STATUS              PIC X(10).
003400                   88  TXN-IS-PENDING      VALUE 'PENDING'.
003500                   88  TXN-IS-PROCESSING   VALUE 'PROCESSING'.
003600                   88  TXN-IS-COMPLETED    VALUE 'COMPLETED'.
003700                   88  TXN-IS-FAILED       VALUE 'FAILED'.
003800                   88  TXN-IS-CANCELLED    VALUE 'CANCELLED'.
003900                   88  TXN-IS-REVERSED     VALUE 'REVERSED'.
004000                   88  TXN-IS-ON-HOLD      VALUE 'ON_HOLD'.
004100                   88  TXN-IS-REJECTED     VALUE 'REJECTED'.
004200           05  TXN-DESCRIPTION             PIC X(200).
004300           05  TXN-POSTED-DATE             PIC 9(08).
004400           05  TXN-POSTED-DATE-R REDEFINES TXN-POSTED-DATE.
004500               10  TXN-POST-CC             PIC 9(02).
004600               10  TXN-POST-YY             PIC 9(02).
004700               10  TXN-POST-MM             PIC 9(02).
004800               10  TXN-POST-DD             PIC 9(02).
004900           05  TXN-RELATIVE-KEY-SHADOW     PIC 9(09).
005000           05  FILLER                      PIC X(30).
